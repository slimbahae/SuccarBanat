000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwlock.cpy                                           *
000140*      Beauty Center batch suite - Gift Card attempt/lock     *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Adapted from the account application's logical "in use" lock
000200* record, carried forward from earlier DP work in this shop.
000210* There, a lock record barred a second user from updating an
000220* account already held by someone else; here, the equivalent
000225* "lock" is a gift card
000230* that has exceeded its attempt threshold and must bar further
000240* redemption/verification attempts. The redemption and
000250* verification attempt counts each have their own threshold,
000260* so two counters are carried instead of the account record's
000270* single owner/timestamp pair.
000280*
000290*      DATE      BY     REQUEST  REMARKS
000300*      --------  -----  -------  -------------------------------
000310*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000320*
000330     10  BCT-GC-LOCK-GROUP.
000340*
000350* Redemption attempts lock the card strictly after the 5th
000360* attempt (the 6th attempt locks it).
000370*
000380         15  BCT-GC-REDEMPTION-ATTEMPTS   PIC S9(3) COMP-3.
000390*
000400* Admin verification attempts lock the card strictly after the
000410* 10th attempt (the 11th attempt locks it).
000420*
000430         15  BCT-GC-VERIFICATION-ATTEMPTS PIC S9(3) COMP-3.
000440*
000450         15  BCT-GC-IS-LOCKED             PIC X(1).
000460             88  BCT-GC-LOCKED             VALUE 'Y'.
000470             88  BCT-GC-NOT-LOCKED         VALUE 'N'.
