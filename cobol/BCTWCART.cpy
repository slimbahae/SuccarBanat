000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwcart.cpy                                           *
000140*      Beauty Center batch suite - Cart-In transaction record *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* One record per customer cart, read sequentially by the
000200* checkout posting run (BCT0XORD). The cart's line items are
000210* carried as an OCCURS table rather than a separate file, per
000220* the FILES note on CART-IN - quantities only; price and name
000230* are picked up from the Product Master at checkout time.
000240*
000250*      DATE      BY     REQUEST  REMARKS
000260*      --------  -----  -------  -------------------------------
000270*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000280*
000290     05  BCT-CART-RECORD.
000300         10  BCT-CART-CUSTOMER-ID         PIC X(24).
000310         10  BCT-CART-PAYMENT-METHOD      PIC X(20).
000320*
000330* Subtotal is supplied by the caller and posted as-is; the
000340* checkout run does not re-sum the cart - see flow step A-030
000350* in BCT0XORD.
000360*
000370         10  BCT-CART-SUBTOTAL            PIC S9(7)V9(2) COMP-3.
000380         10  BCT-CART-ITEM-COUNT          PIC S9(3)      COMP-3.
000390         10  BCT-CART-ITEMS
000400                 OCCURS 1 TO 40 TIMES
000410                 DEPENDING ON BCT-CART-ITEM-COUNT.
000420             15  BCT-CART-ITEM-PRODUCT-ID PIC X(24).
000430             15  BCT-CART-ITEM-QUANTITY   PIC S9(5)      COMP-3.
000440         10  FILLER                      PIC X(10).
