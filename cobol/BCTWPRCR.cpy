000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwprcr.cpy                                           *
000140*      Beauty Center batch suite - Pricing Result record      *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Derived/report record built by the pricing calculation run
000200* (BCT0XPRD) for every product processed - not a master, this
000210* is the per-product line written to PRICING-REPORT-OUT.
000220*
000230*      DATE      BY     REQUEST  REMARKS
000240*      --------  -----  -------  -------------------------------
000250*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000260*
000270     05  BCT-PRICE-RESULT.
000280         10  BCT-PRICE-FINAL              PIC S9(7)V9(2) COMP-3.
000290         10  BCT-PRICE-DISCOUNT-AMOUNT    PIC S9(7)V9(2) COMP-3.
000300         10  BCT-PRICE-SAVINGS-PCT        PIC S9(3)V9(2) COMP-3.
000310         10  BCT-PRICE-DISCOUNT-STATUS    PIC X(10).
000320             88  BCT-PRICE-ACTIVE          VALUE 'ACTIVE'.
000330             88  BCT-PRICE-SCHEDULED       VALUE 'SCHEDULED'.
000340             88  BCT-PRICE-EXPIRED         VALUE 'EXPIRED'.
000350             88  BCT-PRICE-NO-DISCOUNT     VALUE 'NO-DISCNT'.
000360             88  BCT-PRICE-INVALID-DATES   VALUE 'BAD-DATES'.
000370         10  FILLER                       PIC X(10).
