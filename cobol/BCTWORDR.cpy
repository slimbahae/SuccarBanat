000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwordr.cpy                                           *
000140*      Beauty Center batch suite - Order Master record        *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Order header record, one per order, written by the checkout
000200* posting run (BCT0XORD) and rewritten by the status-update
000210* posting run. The cart's line items follow as a repeating
000220* group carried in BCTWITEM.
000230*
000240*      DATE      BY     REQUEST  REMARKS
000250*      --------  -----  -------  -------------------------------
000260*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000270*
000280     05  BCT-ORDER-RECORD.
000290*
000300* The order identifier is the Primary Record Identifier for the
000310* Order Master.
000320*
000330         10  BCT-ORDER-ID                 PIC X(24).
000340         10  BCT-ORDER-CUSTOMER-ID        PIC X(24).
000350*
000360* Money fields, all two decimal places, COMPUTE ... ROUNDED.
000370*
000380         10  BCT-ORDER-SUBTOTAL           PIC S9(7)V9(2) COMP-3.
000390         10  BCT-ORDER-TAX                PIC S9(7)V9(2) COMP-3.
000400         10  BCT-ORDER-SHIPPING-COST      PIC S9(7)V9(2) COMP-3.
000410         10  BCT-ORDER-TOTAL              PIC S9(7)V9(2) COMP-3.
000420*
000430         10  BCT-ORDER-PAYMENT-METHOD     PIC X(20).
000440         10  BCT-ORDER-PAYMENT-STATUS     PIC X(10).
000450             88  BCT-ORDER-PAY-PAID        VALUE 'PAID'.
000460             88  BCT-ORDER-PAY-PENDING     VALUE 'PENDING'.
000470             88  BCT-ORDER-PAY-FAILED      VALUE 'FAILED'.
000480*
000490         10  BCT-ORDER-STATUS             PIC X(10).
000500             88  BCT-ORDER-PROCESSING      VALUE 'PROCESSING'.
000510             88  BCT-ORDER-SHIPPED         VALUE 'SHIPPED'.
000520             88  BCT-ORDER-DELIVERED       VALUE 'DELIVERED'.
000530             88  BCT-ORDER-CANCELLED       VALUE 'CANCELLED'.
000540*
000550* Number of line items following on ORDER-ITEMS, so the status
000560* update run knows how many occurrences to restore stock for.
000570*
000580         10  BCT-ORDER-ITEM-COUNT         PIC S9(3)      COMP-3.
000590*
000591* Relative key of this order's first ORDER-ITEMS occurrence -
000592* its items are the contiguous block starting here, since
000593* ORDER-ITEM-RECORD carries no order id of its own (FILES:
000594* ORDER-ITEMS key is "n/a, sequence within order").
000595*
000596         10  BCT-ORDER-FIRST-ITEM-KEY     PIC S9(9)      COMP-3.
000597         10  FILLER                       PIC X(25).
