000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwbal.cpy                                            *
000140*      Beauty Center batch suite - User Balance Master        *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* User Balance Master record, one per user, RELATIVE keyed
000200* access, posted by the balance ledger program (BCT0XBAL). The
000210* Balance Transaction record that this program also writes is
000220* carried separately in BCTWTXN, since it is a different fixed
000230* length record on a different file.
000240*
000250*      DATE      BY     REQUEST  REMARKS
000260*      --------  -----  -------  -------------------------------
000270*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000280*      040924    TDP    B42260   split txn record out to bctwtxn
000290*
000300     05  BCT-BALANCE-RECORD.
000310*
000320* The user identifier is the Primary Record Identifier for the
000330* User Balance Master.
000340*
000350         10  BCT-BAL-USER-ID              PIC X(24).
000360         10  BCT-BAL-AMOUNT               PIC S9(7)V9(2) COMP-3.
000370         10  FILLER                       PIC X(20).
