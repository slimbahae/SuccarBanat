000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XBAL.
000300 AUTHOR.        T D PEREZ.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  MARCH 1991.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xbal.cbl                                           *
000346*      Beauty Center DP - Balance Ledger & Gift Card Lifecycle*
000347*                                                              *
000348* Carried forward from the old account CRUD engine, in         *
000349* particular its logical-lock sections - the gift-card attempt *
000350* counters below are run exactly as the account "in use" lock  *
000351* was run, just counting attempts instead of timing one out.   *
000352*               @BANNER_END@                                  *
000353*
000361***************************************************************
000362*    DESCRIPTION
000370*
000400* CALLed once per movement/request by the batch driver. Posts
000500* customer balance credits, debits and admin adjustments to the
000600* User Balance Master with a before/after audit trail on the
000700* Balance Transaction Log; and carries the gift card purchase,
000800* redemption, admin-verification and batch expiration-sweep
000900* logic, including the redemption/verification attempt-lock
001000* thresholds.
001100*
001891***************************************************************
001892*     AMENDMENT HISTORY
001893*
001894*      DATE         AUTHOR          TICKET     DESCRIPTION
001895*      --------     -------------   ---------  -----------------
001896*      910304       T D PEREZ       B40215     BASE - NEW PROGRAM
001897*      940711       L M NUNEZ       B40901     admin-adjust sign rule
001898*      970922       R J GARCIA      B41177     Y2K - CCYYMMDD dates
001899*      000211       T D PEREZ       B41950     gift card lock thresholds
001900*      020518       C A PERDIGUERA  B42602     gift card expiry sweep rpt
001901*      040924       T D PEREZ       B42260     final trim pass
001915*
001916***************************************************************
001917*     FUNCTIONS
001918*
001919*     CREDIT    - post a balance credit (also used internally for
001920*                 gift-card redemption payouts).
001921*     DEBIT     - post a balance debit.
001922*     ADMINADJ  - admin adjustment; sign of LK-BAL-AMOUNT decides
001923*                 CREDIT (positive) or DEBIT (negative).
001924*     GCPURCH   - issue a new gift card.
001925*     GCREDEEM  - redeem a BALANCE type gift card to the holder's
001926*                 balance (posts a CREDIT movement on success).
001927*     GCVERIFY  - record an admin verification attempt.
001928*     GCEXPIRE  - batch sweep: expire cards past GC-EXPIRATION-DATE.
001929*
001930***************************************************************
001931*     FILES
001932*
001933*     USER-BALANCE-MASTER - RELATIVE, keyed by USER-ID (scanned).
001934*     BALANCE-TXN-LOG      - sequential, append-only ledger.
001935*     GIFT-CARD-MASTER     - RELATIVE, keyed by GC-ID (scanned).
001936*     GCEXPIRE-RPT-OUT      - sequential, expiration sweep report.
001937*
001938***************************************************************
001939*     COPYBOOKS
001940*
001941*     BCTWBAL  - User Balance Master working storage layout.
001942*     BCTWTXN  - Balance Transaction Log working storage layout.
001943*     BCTWGIFT - Gift Card Master working storage layout.
001944*
001945***************************************************************
001946*
001947 ENVIRONMENT DIVISION.
001948 CONFIGURATION SECTION.
001949 SPECIAL-NAMES.
001950     C01 IS TOP-OF-FORM.
001951 INPUT-OUTPUT SECTION.
001952 FILE-CONTROL.
001953*
001960     SELECT USER-BALANCE-MASTER
001970         ASSIGN TO BALMSTR
001980         ORGANIZATION IS RELATIVE
001990         ACCESS MODE IS DYNAMIC
002000         RELATIVE KEY IS WS-BAL-REL-KEY
002010         FILE STATUS IS FS-BAL-MASTER.
002020*
002030     SELECT BALANCE-TXN-LOG
002040         ASSIGN TO BALTXLOG
002050         ORGANIZATION IS SEQUENTIAL
002060         FILE STATUS IS FS-TXN-LOG.
002070*
002080     SELECT GIFT-CARD-MASTER
002090         ASSIGN TO GCMSTR
002100         ORGANIZATION IS RELATIVE
002110         ACCESS MODE IS DYNAMIC
002120         RELATIVE KEY IS WS-GC-REL-KEY
002130         FILE STATUS IS FS-GC-MASTER.
002140*
002150     SELECT GCEXPIRE-RPT-OUT
002160         ASSIGN TO GCEXPRPT
002170         ORGANIZATION IS SEQUENTIAL
002180         FILE STATUS IS FS-GC-RPT.
002190*
002200 DATA DIVISION.
002300 FILE SECTION.
002310*
002320 FD  USER-BALANCE-MASTER
002330     RECORD CONTAINS 49 CHARACTERS.
002340 01  FD-BALANCE-RECORD.
002350     COPY BCTWBAL.
002360*
002370 FD  BALANCE-TXN-LOG
002380     RECORD CONTAINS 371 CHARACTERS.
002390 01  FD-TXN-RECORD.
002400     COPY BCTWTXN.
002410*
002420 FD  GIFT-CARD-MASTER
002430     RECORD CONTAINS 119 CHARACTERS.
002440 01  FD-GIFT-CARD-RECORD.
002450     COPY BCTWGIFT.
002460*
002470 FD  GCEXPIRE-RPT-OUT
002480     RECORD CONTAINS 80 CHARACTERS.
002490 01  FD-GCEXPIRE-LINE                    PIC X(80).
002500*
002600 WORKING-STORAGE SECTION.
002700*----------------------------------------------------------------*
002800 01  WS-HEADER.
002810     03 WS-EYECATCHER            PIC X(16)
002820                                  VALUE 'BCT0XBAL------WS'.
002830     03 WS-CALL-COUNT            PIC 9(7)      COMP.
002840     03 FILLER                   PIC X(08).
002900*
003000 01  FS-STATUS-GROUP.
003010     05  FS-BAL-MASTER           PIC X(2).
003020         88  FS-BAL-MASTER-OK        VALUE '00'.
003030         88  FS-BAL-MASTER-EOF       VALUE '10'.
003040     05  FS-TXN-LOG              PIC X(2).
003050         88  FS-TXN-LOG-OK           VALUE '00'.
003060     05  FS-GC-MASTER            PIC X(2).
003070         88  FS-GC-MASTER-OK         VALUE '00'.
003080         88  FS-GC-MASTER-EOF        VALUE '10'.
003090     05  FS-GC-RPT               PIC X(2).
003100         88  FS-GC-RPT-OK            VALUE '00'.
003110     05  FILLER                  PIC X(04).
003200*
003300* Relative-key work fields for the two master files - a linear
003400* scan-by-business-key, in the style of the order/stock lookups
003500* done elsewhere in this suite.
003600*
003700 01  WS-BAL-REL-KEY              PIC S9(9)     COMP.
003710 01  WS-BAL-SCAN-KEY             PIC S9(9)     COMP.
003720 01  WS-GC-REL-KEY               PIC S9(9)     COMP.
003730 01  WS-GC-SCAN-KEY              PIC S9(9)     COMP.
003800*
003900* Eyecatcher-style run switches, kept across CALLs within the
004000* run unit so the two masters stay open between movements.
004100*
004200 01  WS-FIRST-CALL-SW            PIC X(1)      VALUE 'Y'.
004210     88  WS-FIRST-CALL               VALUE 'Y'.
004220     88  WS-NOT-FIRST-CALL           VALUE 'N'.
004300*
004400* Local found/not-found switches for the two master lookups -
004500* a second REDEFINES-style usage is avoided here since these
004600* are simple one-byte indicators, not alternate numeric views.
004700*
004800 01  WS-BAL-FOUND-SW             PIC X(1).
004810     88  WS-BAL-FOUND                VALUE 'Y'.
004820     88  WS-BAL-NOT-FOUND             VALUE 'N'.
004900 01  WS-GC-FOUND-SW              PIC X(1).
004910     88  WS-GC-FOUND                  VALUE 'Y'.
004920     88  WS-GC-NOT-FOUND              VALUE 'N'.
005000*
005100* Today's run date, CCYYMMDD, REDEFINED as CCYY/MM/DD for the
005200* gift card expiration-month arithmetic and the expiry sweep
005300* compare.
005400*
005500 01  WS-TODAY                    PIC 9(8).
005510 01  WS-TODAY-X REDEFINES WS-TODAY.
005520     05  WS-TODAY-CCYY           PIC 9(4).
005530     05  WS-TODAY-MM             PIC 9(2).
005540     05  WS-TODAY-DD             PIC 9(2).
005600*
005700* Gift card expiry-date-arithmetic work fields - calendar month
005800* add with year rollover, the same technique used elsewhere in
005900* this shop's date-rollover logic.
006000*
006100 01  WS-EXPIRY-WORK.
006110     05  WS-EXP-CCYY             PIC 9(4).
006120     05  WS-EXP-MM               PIC 9(2).
006130     05  WS-EXP-DD               PIC 9(2).
006200 01  WS-EXPIRY-WORK-X REDEFINES WS-EXPIRY-WORK PIC 9(8).
006210*
006220* Days-per-month table, loaded the old way via a literal FILLER
006230* series REDEFINED as an OCCURS table - February's 28 is adjusted
006240* up to 29 for a leap target year by WS-LEAP-YEAR-SW below, since
006250* a gift card can roll its 6-month add across Feb 29.
006260*
006270 01  WS-DAYS-IN-MONTH-LIT.
006280     05  FILLER                  PIC 9(2) VALUE 31.
006290     05  FILLER                  PIC 9(2) VALUE 28.
006300     05  FILLER                  PIC 9(2) VALUE 31.
006310     05  FILLER                  PIC 9(2) VALUE 30.
006320     05  FILLER                  PIC 9(2) VALUE 31.
006330     05  FILLER                  PIC 9(2) VALUE 30.
006340     05  FILLER                  PIC 9(2) VALUE 31.
006350     05  FILLER                  PIC 9(2) VALUE 31.
006360     05  FILLER                  PIC 9(2) VALUE 30.
006370     05  FILLER                  PIC 9(2) VALUE 31.
006380     05  FILLER                  PIC 9(2) VALUE 30.
006390     05  FILLER                  PIC 9(2) VALUE 31.
006400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LIT.
006410     05  WS-DIM                  PIC 9(2) OCCURS 12 TIMES.
006420*
006430 01  WS-LEAP-YEAR-WORK.
006440     05  WS-LEAP-REM-4           PIC 9(4)  COMP.
006450     05  WS-LEAP-REM-100         PIC 9(4)  COMP.
006460     05  WS-LEAP-REM-400         PIC 9(4)  COMP.
006470     05  WS-LEAP-QUOT            PIC 9(4)  COMP.
006480 01  WS-LEAP-YEAR-SW             PIC X(1).
006490     88  WS-LEAP-YEAR                VALUE 'Y'.
006500     88  WS-NOT-LEAP-YEAR             VALUE 'N'.
006510 01  WS-MAX-DAY-THIS-MONTH       PIC 9(2).
006520*
006530* Control totals for the expiration-sweep report trailer.
006540*
006600 01  WS-GC-CARDS-EXPIRED         PIC S9(7)     COMP VALUE 0.
006700*
006800* Expiration sweep detail and trailer print lines.
006900*
007000 01  WS-GCX-DETAIL-LINE.
007010     05  WS-GCXD-GC-ID           PIC X(24).
007020     05  FILLER                  PIC X(1) VALUE SPACE.
007030* See note in H-EXPIRE-GIFT-CARDS - GC-PURCHASE-DATE stands in
007040* for the "purchaser" column named in the REPORTS section, since
007050* GIFT-CARD-RECORD carries no owner/purchaser id field.
007060     05  WS-GCXD-PURCHASE-DATE   PIC X(8).
007070     05  FILLER                  PIC X(47) VALUE SPACES.
007100 01  WS-GCX-TRAILER-LINE.
007110     05  FILLER                  PIC X(26)
007120             VALUE 'GIFT CARDS EXPIRED IN RUN:'.
007130     05  WS-GCXT-COUNT           PIC ZZZ,ZZ9.
007140     05  FILLER                  PIC X(47) VALUE SPACES.
007200*
007300*----------------------------------------------------------------*
007400 LINKAGE SECTION.
007500*
007600 01  LK-BALANCE-REQUEST.
007610     05  LK-BAL-FUNCTION          PIC X(8).
007620         88  LK-FUNC-CREDIT            VALUE 'CREDIT  '.
007630         88  LK-FUNC-DEBIT             VALUE 'DEBIT   '.
007640         88  LK-FUNC-ADMINADJ          VALUE 'ADMINADJ'.
007650         88  LK-FUNC-GCPURCH           VALUE 'GCPURCH '.
007660         88  LK-FUNC-GCREDEEM          VALUE 'GCREDEEM'.
007670         88  LK-FUNC-GCVERIFY          VALUE 'GCVERIFY'.
007680         88  LK-FUNC-GCEXPIRE          VALUE 'GCEXPIRE'.
007690     05  LK-BAL-USER-ID           PIC X(24).
007700     05  LK-BAL-AMOUNT            PIC S9(7)V9(2) COMP-3.
007710     05  LK-BAL-DESCRIPTION       PIC X(255).
007720     05  LK-BAL-ORDER-ID          PIC X(24).
007730     05  LK-BAL-ADMIN-ID          PIC X(24).
007740     05  LK-BAL-GC-ID             PIC X(24).
007750     05  LK-BAL-GC-TYPE           PIC X(10).
007760     05  LK-BAL-GC-AMOUNT         PIC S9(7)V9(2) COMP-3.
007770     05  LK-BAL-GC-PURCHASE-DATE  PIC X(8).
007780     05  LK-BAL-NEW-BALANCE       PIC S9(7)V9(2) COMP-3.
007790     05  LK-BAL-CARDS-EXPIRED     PIC S9(7)     COMP.
007800     05  LK-BAL-RETURN-CODE       PIC S9(4)     COMP.
007810         88  LK-BAL-OK                 VALUE 0.
007820         88  LK-BAL-BAD-FUNCTION       VALUE 90.
007830         88  LK-BAL-INVALID-AMOUNT     VALUE 91.
007840         88  LK-BAL-INSUFFICIENT-FUNDS VALUE 92.
007850         88  LK-BAL-GC-NOT-FOUND       VALUE 93.
007860         88  LK-BAL-GC-NOT-ACTIVE      VALUE 94.
007870         88  LK-BAL-GC-LOCKED          VALUE 95.
007880         88  LK-BAL-GC-EXPIRED         VALUE 96.
007890         88  LK-BAL-GC-WRONG-TYPE      VALUE 97.
007900     05  FILLER                   PIC X(20).
008000*
008100******************************************************************
008200*    P R O C E D U R E S                                         *
008300******************************************************************
008400 PROCEDURE DIVISION USING LK-BALANCE-REQUEST.
008410*
008500 S-MAINLINE SECTION.
008510*
008600 S-010.
008700     ADD 1 TO WS-CALL-COUNT.
008800     SET LK-BAL-OK TO TRUE.
008900     MOVE 0 TO LK-BAL-CARDS-EXPIRED.
009000     PERFORM S-OPEN-IF-NEEDED THRU S-OPEN-IF-NEEDED-EXIT.
009100     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
009200*
009300 S-020.
009400     EVALUATE TRUE
009500         WHEN LK-FUNC-CREDIT
009600             PERFORM B-POST-CREDIT THRU B-POST-CREDIT-EXIT
009700         WHEN LK-FUNC-DEBIT
009800             PERFORM C-POST-DEBIT THRU C-POST-DEBIT-EXIT
009900         WHEN LK-FUNC-ADMINADJ
010000             PERFORM D-ADMIN-ADJUST THRU D-ADMIN-ADJUST-EXIT
010100         WHEN LK-FUNC-GCPURCH
010200             PERFORM E-PURCHASE-GIFT-CARD
010210                     THRU E-PURCHASE-GIFT-CARD-EXIT
010300         WHEN LK-FUNC-GCREDEEM
010400             PERFORM F-REDEEM-GIFT-CARD THRU F-REDEEM-GIFT-CARD-EXIT
010500         WHEN LK-FUNC-GCVERIFY
010600             PERFORM G-VERIFY-GIFT-CARD THRU G-VERIFY-GIFT-CARD-EXIT
010700         WHEN LK-FUNC-GCEXPIRE
010800             PERFORM H-EXPIRE-GIFT-CARDS THRU H-EXPIRE-GIFT-CARDS-EXIT
010900         WHEN OTHER
011000             SET LK-BAL-BAD-FUNCTION TO TRUE
011100     END-EVALUATE.
011200 S-900-EXIT.
011210     GOBACK.
011300*================================================================*
011400* B-POST-CREDIT / C-POST-DEBIT - the two movement directions.   *
011500* Both funnel into the common P-POST-THE-MOVEMENT paragraph so  *
011600* the before/after/ledger-write logic exists exactly once.      *
011700*================================================================*
011800 B-POST-CREDIT.
011900     IF  LK-BAL-AMOUNT IS NOT GREATER THAN 0
012000         SET LK-BAL-INVALID-AMOUNT TO TRUE
012100         GO TO B-POST-CREDIT-EXIT
012200     END-IF.
012300     SET BCT-TXN-CREDIT TO TRUE.
012400     PERFORM P-POST-THE-MOVEMENT THRU P-POST-THE-MOVEMENT-EXIT.
012500 B-POST-CREDIT-EXIT.
012510     EXIT.
012600*
012700 C-POST-DEBIT.
012800     IF  LK-BAL-AMOUNT IS NOT GREATER THAN 0
012900         SET LK-BAL-INVALID-AMOUNT TO TRUE
013000         GO TO C-POST-DEBIT-EXIT
013100     END-IF.
013200     PERFORM P-FIND-BALANCE THRU P-FIND-BALANCE-EXIT.
013300     IF  WS-BAL-NOT-FOUND
013400         SET LK-BAL-INSUFFICIENT-FUNDS TO TRUE
013500         GO TO C-POST-DEBIT-EXIT
013600     END-IF.
013700     IF  BCT-BAL-AMOUNT IS LESS THAN LK-BAL-AMOUNT
013800         SET LK-BAL-INSUFFICIENT-FUNDS TO TRUE
013900         GO TO C-POST-DEBIT-EXIT
014000     END-IF.
014100     SET BCT-TXN-DEBIT TO TRUE.
014200     PERFORM P-POST-THE-MOVEMENT THRU P-POST-THE-MOVEMENT-EXIT.
014300 C-POST-DEBIT-EXIT.
014310     EXIT.
014400*================================================================*
014500* D-ADMIN-ADJUST - sign of the requested amount picks CREDIT or  *
014600*   DEBIT; exactly one of the two postings occurs.               *
014700*================================================================*
014800 D-ADMIN-ADJUST.
014900     IF  LK-BAL-AMOUNT IS GREATER THAN 0
015000         PERFORM B-POST-CREDIT THRU B-POST-CREDIT-EXIT
015100     ELSE
015200     IF  LK-BAL-AMOUNT IS LESS THAN 0
015300         COMPUTE LK-BAL-AMOUNT = LK-BAL-AMOUNT * -1
015400         PERFORM C-POST-DEBIT THRU C-POST-DEBIT-EXIT
015500     ELSE
015600         SET LK-BAL-INVALID-AMOUNT TO TRUE
015700     END-IF
015800     END-IF.
015900 D-ADMIN-ADJUST-EXIT.
015910     EXIT.
016000*================================================================*
016100* P-POST-THE-MOVEMENT - common credit/debit posting logic.      *
016200*   BCT-TXN-TYPE must already be set by the caller. Looks up    *
016300*   the balance master (absent = treat as zero), computes the   *
016400*   new balance, writes or rewrites the master, then appends    *
016500*   the transaction record to the ledger.                       *
016600*================================================================*
016700 P-POST-THE-MOVEMENT.
016800     PERFORM P-FIND-BALANCE THRU P-FIND-BALANCE-EXIT.
016900     IF  WS-BAL-NOT-FOUND
017000         MOVE LK-BAL-USER-ID TO BCT-BAL-USER-ID
017100         MOVE 0              TO BCT-BAL-AMOUNT
017200     END-IF.
017300     MOVE BCT-BAL-AMOUNT TO BCT-TXN-BALANCE-BEFORE.
017400     IF  BCT-TXN-CREDIT
017500         ADD LK-BAL-AMOUNT TO BCT-BAL-AMOUNT
017600     ELSE
017700         SUBTRACT LK-BAL-AMOUNT FROM BCT-BAL-AMOUNT
017800     END-IF.
017900     MOVE BCT-BAL-AMOUNT TO BCT-TXN-BALANCE-AFTER LK-BAL-NEW-BALANCE.
018000*
018100     IF  WS-BAL-NOT-FOUND
018200         WRITE FD-BALANCE-RECORD
018300     ELSE
018400         REWRITE FD-BALANCE-RECORD
018500     END-IF.
018600*
018700     MOVE LK-BAL-USER-ID      TO BCT-TXN-USER-ID.
018800     MOVE LK-BAL-AMOUNT       TO BCT-TXN-AMOUNT.
018900     MOVE LK-BAL-DESCRIPTION  TO BCT-TXN-DESCRIPTION.
019000     MOVE LK-BAL-ORDER-ID     TO BCT-TXN-ORDER-ID.
019100     MOVE LK-BAL-ADMIN-ID     TO BCT-TXN-ADMIN-ID.
019200     SET  BCT-TXN-COMPLETED   TO TRUE.
019300     WRITE FD-TXN-RECORD.
019400 P-POST-THE-MOVEMENT-EXIT.
019410     EXIT.
019500*================================================================*
019600* P-FIND-BALANCE - linear scan of USER-BALANCE-MASTER by USER-ID.*
019700*   On EOF, WS-BAL-SCAN-KEY is left one past the last record,    *
019800*   the free slot a subsequent WRITE should use.                 *
019900*================================================================*
020000 P-FIND-BALANCE.
020100     MOVE 1 TO WS-BAL-REL-KEY.
020200     MOVE 0 TO WS-BAL-SCAN-KEY.
020300     SET  FS-BAL-MASTER-OK TO TRUE.
020400     SET  WS-BAL-NOT-FOUND TO TRUE.
020500     PERFORM P-FIND-BALANCE-SCAN
020600         VARYING WS-BAL-SCAN-KEY FROM 1 BY 1
020700         UNTIL FS-BAL-MASTER-EOF
020800            OR BCT-BAL-USER-ID EQUAL LK-BAL-USER-ID.
020900     IF  NOT FS-BAL-MASTER-EOF
021000         SET WS-BAL-FOUND TO TRUE
021100     ELSE
021200         MOVE WS-BAL-SCAN-KEY TO WS-BAL-REL-KEY
021300     END-IF.
021400 P-FIND-BALANCE-EXIT.
021410     EXIT.
021420*
021430 P-FIND-BALANCE-SCAN.
021440     MOVE WS-BAL-SCAN-KEY TO WS-BAL-REL-KEY.
021500     READ USER-BALANCE-MASTER
021600         INVALID KEY
021700             SET FS-BAL-MASTER-EOF TO TRUE
021800     END-READ.
021900 P-FIND-BALANCE-SCAN-EXIT.
021910     EXIT.
022000*================================================================*
022100* E-PURCHASE-GIFT-CARD - issue a new gift card (flow 5 step 1).  *
022200*================================================================*
022300 E-PURCHASE-GIFT-CARD.
022400     MOVE 1 TO WS-GC-REL-KEY.
022500     MOVE 0 TO WS-GC-SCAN-KEY.
022600     SET  FS-GC-MASTER-OK  TO TRUE.
022700     PERFORM E-010-SCAN-TO-END
022800         VARYING WS-GC-SCAN-KEY FROM 1 BY 1
022900         UNTIL FS-GC-MASTER-EOF.
023000     MOVE WS-GC-SCAN-KEY TO WS-GC-REL-KEY.
023100*
023200     MOVE LK-BAL-GC-ID            TO BCT-GC-ID.
023300     MOVE LK-BAL-GC-TYPE          TO BCT-GC-TYPE.
023400     MOVE LK-BAL-GC-AMOUNT        TO BCT-GC-AMOUNT.
023500     MOVE LK-BAL-GC-PURCHASE-DATE TO BCT-GC-PURCHASE-DATE.
023600     SET  BCT-GC-ACTIVE           TO TRUE.
023700     MOVE 0                       TO BCT-GC-REDEMPTION-ATTEMPTS
023710                                     BCT-GC-VERIFICATION-ATTEMPTS.
023800     SET  BCT-GC-NOT-LOCKED       TO TRUE.
023900*
024220     MOVE BCT-GC-PURCHASE-DATE(1:4) TO WS-EXP-CCYY.
024230     MOVE BCT-GC-PURCHASE-DATE(5:2) TO WS-EXP-MM.
024240     MOVE BCT-GC-PURCHASE-DATE(7:2) TO WS-EXP-DD.
024300     PERFORM P-ADD-SIX-MONTHS THRU P-ADD-SIX-MONTHS-EXIT.
024400     MOVE WS-EXPIRY-WORK-X TO BCT-GC-EXPIRATION-DATE.
024500*
024600     WRITE FD-GIFT-CARD-RECORD.
024700 E-PURCHASE-GIFT-CARD-EXIT.
024710     EXIT.
024720*
024730 E-010-SCAN-TO-END.
024740     MOVE WS-GC-SCAN-KEY TO WS-GC-REL-KEY.
024800     READ GIFT-CARD-MASTER
024900         INVALID KEY
025000             SET FS-GC-MASTER-EOF TO TRUE
025100     END-READ.
025200 E-010-SCAN-TO-END-EXIT.
025210     EXIT.
025300*================================================================*
025400* P-ADD-SIX-MONTHS - calendar-month add with year rollover,     *
025500*   matching Calendar.add(MONTH, 6) - same day-of-month six      *
025600*   months on, clamped to the last day of the target month when *
025700*   that month is shorter (e.g. Aug 31 + 6 months = Feb 28/29).  *
025800*================================================================*
025900 P-ADD-SIX-MONTHS.
026000     ADD 6 TO WS-EXP-MM.
026100     IF  WS-EXP-MM IS GREATER THAN 12
026200         SUBTRACT 12 FROM WS-EXP-MM
026300         ADD 1 TO WS-EXP-CCYY
026400     END-IF.
026410     PERFORM P-CLAMP-EXPIRY-DAY THRU P-CLAMP-EXPIRY-DAY-EXIT.
026500 P-ADD-SIX-MONTHS-EXIT.
026510     EXIT.
026520*
026530 P-CLAMP-EXPIRY-DAY.
026540     MOVE WS-DIM(WS-EXP-MM) TO WS-MAX-DAY-THIS-MONTH.
026550     IF  WS-EXP-MM IS EQUAL TO 2
026560         PERFORM P-CHECK-LEAP-YEAR THRU P-CHECK-LEAP-YEAR-EXIT
026570         IF  WS-LEAP-YEAR
026580             MOVE 29 TO WS-MAX-DAY-THIS-MONTH
026590         END-IF
026600     END-IF.
026610     IF  WS-EXP-DD IS GREATER THAN WS-MAX-DAY-THIS-MONTH
026620         MOVE WS-MAX-DAY-THIS-MONTH TO WS-EXP-DD
026630     END-IF.
026640 P-CLAMP-EXPIRY-DAY-EXIT.
026650     EXIT.
026660*
026670 P-CHECK-LEAP-YEAR.
026680     DIVIDE WS-EXP-CCYY BY 4   GIVING WS-LEAP-QUOT
026690         REMAINDER WS-LEAP-REM-4.
026700     DIVIDE WS-EXP-CCYY BY 100 GIVING WS-LEAP-QUOT
026710         REMAINDER WS-LEAP-REM-100.
026720     DIVIDE WS-EXP-CCYY BY 400 GIVING WS-LEAP-QUOT
026730         REMAINDER WS-LEAP-REM-400.
026740     IF  WS-LEAP-REM-4 IS EQUAL TO 0
026750     AND (WS-LEAP-REM-100 IS NOT EQUAL TO 0
026760          OR WS-LEAP-REM-400 IS EQUAL TO 0)
026770         SET WS-LEAP-YEAR TO TRUE
026780     ELSE
026790         SET WS-NOT-LEAP-YEAR TO TRUE
026800     END-IF.
026810 P-CHECK-LEAP-YEAR-EXIT.
026820     EXIT.
026830*================================================================*
026840* F-REDEEM-GIFT-CARD - flow 5 step 2. Only a BALANCE type card   *
026850*   in good standing may be redeemed, and the redemption         *
026860*   attempt counter is charged whether or not redemption         *
026870*   actually succeeds, per BUSINESS RULES.                       *
026880*================================================================*
026890 F-REDEEM-GIFT-CARD.
026900     PERFORM P-FIND-GIFT-CARD THRU P-FIND-GIFT-CARD-EXIT.
026910     IF  WS-GC-NOT-FOUND
026920         SET LK-BAL-GC-NOT-FOUND TO TRUE
026930         GO TO F-REDEEM-GIFT-CARD-EXIT
026940     END-IF.
026950*
026960     IF  NOT BCT-GC-ACTIVE
026970         SET LK-BAL-GC-NOT-ACTIVE TO TRUE
026980         GO TO F-REDEEM-GIFT-CARD-EXIT
026990     END-IF.
027000     IF  BCT-GC-LOCKED
027010         SET LK-BAL-GC-LOCKED TO TRUE
027020         GO TO F-REDEEM-GIFT-CARD-EXIT
027030     END-IF.
027040     IF  BCT-GC-EXPIRY IS NOT GREATER THAN WS-TODAY
027050         SET BCT-GC-EXPIRED TO TRUE
027060         REWRITE FD-GIFT-CARD-RECORD
027070         SET LK-BAL-GC-EXPIRED TO TRUE
027080         GO TO F-REDEEM-GIFT-CARD-EXIT
027090     END-IF.
027100*
027110     ADD 1 TO BCT-GC-REDEMPTION-ATTEMPTS.
027120     IF  BCT-GC-REDEMPTION-ATTEMPTS IS GREATER THAN 5
027130         SET BCT-GC-LOCKED TO TRUE
027140         REWRITE FD-GIFT-CARD-RECORD
027150         SET LK-BAL-GC-LOCKED TO TRUE
027160         GO TO F-REDEEM-GIFT-CARD-EXIT
027170     END-IF.
027180*
027190     IF  NOT BCT-GC-BALANCE-TYPE
027200         REWRITE FD-GIFT-CARD-RECORD
027210         SET LK-BAL-GC-WRONG-TYPE TO TRUE
027220         GO TO F-REDEEM-GIFT-CARD-EXIT
027230     END-IF.
027240*
027250     SET  BCT-GC-REDEEMED TO TRUE.
027260     REWRITE FD-GIFT-CARD-RECORD.
027270*
027280     MOVE BCT-GC-AMOUNT        TO LK-BAL-AMOUNT.
027290     MOVE 'GIFT CARD REDEMPTION CREDIT' TO LK-BAL-DESCRIPTION.
027300     MOVE SPACES               TO LK-BAL-ORDER-ID LK-BAL-ADMIN-ID.
027310     PERFORM B-POST-CREDIT THRU B-POST-CREDIT-EXIT.
027320 F-REDEEM-GIFT-CARD-EXIT.
027330     EXIT.
027340*================================================================*
027350* G-VERIFY-GIFT-CARD - flow 5 step 3, admin verification attempt.*
027360*================================================================*
027370 G-VERIFY-GIFT-CARD.
027380     PERFORM P-FIND-GIFT-CARD THRU P-FIND-GIFT-CARD-EXIT.
027390     IF  WS-GC-NOT-FOUND
027400         SET LK-BAL-GC-NOT-FOUND TO TRUE
027410         GO TO G-VERIFY-GIFT-CARD-EXIT
027420     END-IF.
027430     ADD 1 TO BCT-GC-VERIFICATION-ATTEMPTS.
027440     IF  BCT-GC-VERIFICATION-ATTEMPTS IS GREATER THAN 10
027450         SET BCT-GC-LOCKED TO TRUE
027460     END-IF.
027470     REWRITE FD-GIFT-CARD-RECORD.
027480 G-VERIFY-GIFT-CARD-EXIT.
027490     EXIT.
027500*================================================================*
027510* P-FIND-GIFT-CARD - linear scan of GIFT-CARD-MASTER by GC-ID.   *
027520*================================================================*
027530 P-FIND-GIFT-CARD.
027540     MOVE 1 TO WS-GC-REL-KEY.
027550     MOVE 0 TO WS-GC-SCAN-KEY.
027560     SET  FS-GC-MASTER-OK  TO TRUE.
027570     SET  WS-GC-NOT-FOUND  TO TRUE.
027580     PERFORM P-FIND-GIFT-CARD-SCAN
027590         VARYING WS-GC-SCAN-KEY FROM 1 BY 1
027600         UNTIL FS-GC-MASTER-EOF
027610            OR BCT-GC-ID EQUAL LK-BAL-GC-ID.
027620     IF  NOT FS-GC-MASTER-EOF
027630         SET WS-GC-FOUND TO TRUE
027640     END-IF.
027650 P-FIND-GIFT-CARD-EXIT.
027660     EXIT.
027670*
027680 P-FIND-GIFT-CARD-SCAN.
027690     MOVE WS-GC-SCAN-KEY TO WS-GC-REL-KEY.
027700     READ GIFT-CARD-MASTER
027710         INVALID KEY
027720             SET FS-GC-MASTER-EOF TO TRUE
027730     END-READ.
027740 P-FIND-GIFT-CARD-SCAN-EXIT.
027750     EXIT.
027760*================================================================*
027770* H-EXPIRE-GIFT-CARDS - flow 5 step 4, batch expiration sweep.   *
027780*   Reads GIFT-CARD-MASTER end to end, expiring every ACTIVE     *
027790*   card whose expiration date has passed, and writing the       *
027800*   sweep report as it goes - the same one-pass compute-and-     *
027810*   report shape used by the pricing run.                        *
027820*================================================================*
027830 H-EXPIRE-GIFT-CARDS.
027840     MOVE 0 TO WS-GC-CARDS-EXPIRED.
027850     OPEN OUTPUT GCEXPIRE-RPT-OUT.
027860     MOVE 1 TO WS-GC-REL-KEY.
027870     SET  FS-GC-MASTER-OK TO TRUE.
027880     READ GIFT-CARD-MASTER
027890         INVALID KEY
027900             SET FS-GC-MASTER-EOF TO TRUE
027910     END-READ.
027920     PERFORM H-010 THRU H-010-EXIT
027930         UNTIL FS-GC-MASTER-EOF.
027940     PERFORM H-020-WRITE-TRAILER THRU H-020-WRITE-TRAILER-EXIT.
027950     CLOSE GCEXPIRE-RPT-OUT.
027960     MOVE WS-GC-CARDS-EXPIRED TO LK-BAL-CARDS-EXPIRED.
027970 H-EXPIRE-GIFT-CARDS-EXIT.
027980     EXIT.
027990*
028000 H-010.
028010     IF  BCT-GC-ACTIVE
028020     AND BCT-GC-EXPIRY IS LESS THAN WS-TODAY
028030         SET  BCT-GC-EXPIRED TO TRUE
028040         REWRITE FD-GIFT-CARD-RECORD
028050         ADD 1 TO WS-GC-CARDS-EXPIRED
028060         MOVE BCT-GC-ID           TO WS-GCXD-GC-ID
028070         MOVE BCT-GC-PURCHASE-DATE TO WS-GCXD-PURCHASE-DATE
028080         WRITE FD-GCEXPIRE-LINE FROM WS-GCX-DETAIL-LINE
028090     END-IF.
028100     ADD 1 TO WS-GC-REL-KEY.
028110     READ GIFT-CARD-MASTER
028120         INVALID KEY
028130             SET FS-GC-MASTER-EOF TO TRUE
028140     END-READ.
028150 H-010-EXIT.
028160     EXIT.
028170*
028180 H-020-WRITE-TRAILER.
028190     MOVE WS-GC-CARDS-EXPIRED TO WS-GCXT-COUNT.
028200     WRITE FD-GCEXPIRE-LINE FROM WS-GCX-TRAILER-LINE.
028210 H-020-WRITE-TRAILER-EXIT.
028220     EXIT.
028230*================================================================*
028240* S-OPEN-IF-NEEDED - the two masters and the ledger stay open    *
028250*   across repeated CALLs within the same run unit, rather than  *
028260*   being opened and closed on every single movement.            *
028270*================================================================*
028280 S-OPEN-IF-NEEDED.
028290     IF  WS-FIRST-CALL
028300         OPEN I-O USER-BALANCE-MASTER
028310         IF  FS-BAL-MASTER IS EQUAL TO '35'
028320             OPEN OUTPUT USER-BALANCE-MASTER
028330             CLOSE       USER-BALANCE-MASTER
028340             OPEN I-O    USER-BALANCE-MASTER
028350         END-IF
028360         OPEN EXTEND BALANCE-TXN-LOG
028370         IF  FS-TXN-LOG IS EQUAL TO '35'
028380             OPEN OUTPUT BALANCE-TXN-LOG
028390         END-IF
028400         OPEN I-O GIFT-CARD-MASTER
028410         IF  FS-GC-MASTER IS EQUAL TO '35'
028420             OPEN OUTPUT GIFT-CARD-MASTER
028430             CLOSE       GIFT-CARD-MASTER
028440             OPEN I-O    GIFT-CARD-MASTER
028450         END-IF
028460         SET WS-NOT-FIRST-CALL TO TRUE
028470     END-IF.
028480 S-OPEN-IF-NEEDED-EXIT.
028490     EXIT.
