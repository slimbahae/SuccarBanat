000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XSTK.
000300 AUTHOR.        R J GARCIA.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  NOVEMBER 1990.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xstk.cbl                                           *
000346*      Beauty Center DP - Product Stock Manager               *
000347*                                                              *
000348* Carried forward from this shop's earlier stock manager /    *
000349* VSAM data store UPDATE-FILE logic.                           *
000350*               @BANNER_END@                                  *
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This program is CALLed by the order checkout/status-update
000500* posting run (BCT0XORD) to decrement stock on hand when an
000600* order is checked out, and to restore stock on hand when an
000700* order is cancelled. It owns all access to the Product
000800* Master for stock maintenance purposes.
000891*
000892***************************************************************
000893*     AMENDMENT HISTORY
000894*
000895*      DATE         AUTHOR          TICKET     DESCRIPTION
000896*      --------     -------------   ---------  -----------------
000897*      901119       R J GARCIA      B40215     BASE - NEW PROGRAM
000898*      940602       T D PEREZ       B40901     disallow zero qty
000899*      970811       T D PEREZ       B41177     Y2K - CCYYMMDD keys
000900*      000104       L M NUNEZ       B41950     Y2K verification
000901*      050317       C A PERDIGUERA  B42602     restore-stock path
000902*      111123       R J GARCIA      B40215     BEAUTY CENTER CONV
000903*      040924       T D PEREZ       B42260     final trim pass
000904*      060124       C A PERDIGUERA  B42891     fix PRODUCT-MASTER
000905*                                              RECORD CONTAINS to
000906*                                              match BCTWPROD
000915*
000916***************************************************************
000917*     FILES
000918*
000919*     PRODUCT-MASTER - RELATIVE, keyed by PRODUCT-ID
000920*         READ UPDATE, REWRITE
000921*
000922***************************************************************
000923*     COPYBOOKS
000924*
000925*     BCTWPROD - Working storage layout of the Product Master
000926*                record.
000927*
000928***************************************************************
000929*
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990*
001000     SELECT PRODUCT-MASTER
001010         ASSIGN TO PRODMSTR
001020         ORGANIZATION IS RELATIVE
001030         ACCESS MODE IS RANDOM
001040         RELATIVE KEY IS WS-PROD-REL-KEY
001050         FILE STATUS IS FS-PRODUCT-MASTER.
001060*
001100 DATA DIVISION.
001200 FILE SECTION.
001210*
001220 FD  PRODUCT-MASTER
001230     RECORD CONTAINS 180 CHARACTERS.
001240 01  FD-PRODUCT-RECORD.
001250     COPY BCTWPROD.
001260*
001300 WORKING-STORAGE SECTION.
001400*----------------------------------------------------------------*
001500* Common defintions                                              *
001600*----------------------------------------------------------------*
001700* Run time (debug) information for this invocation                *
001800   01  WS-HEADER.
001810      03 WS-EYECATCHER            PIC X(16)
001820                                   VALUE 'BCT0XSTK------WS'.
001830      03 WS-CALL-COUNT            PIC 9(7)      COMP.
001840      03 WS-PARM-LEN              PIC S9(4)     COMP.
001850      03 FILLER                   PIC X(04).
001860*
001870 01  WS-CURRENT-DATE-TIME.
001880     05  WS-CDT-DATE             PIC 9(8).
001890     05  WS-CDT-TIME             PIC 9(8).
001900* Error Message structure                                         *
002000 01  ERROR-MSG.
002010     05 EM-DATE                   PIC X(8)  VALUE SPACES.
002020     05 FILLER                    PIC X     VALUE SPACES.
002030     05 EM-TIME                   PIC X(6)  VALUE SPACES.
002040     05 FILLER                    PIC X(9)  VALUE ' BCT0XSTK'.
002050     05 FILLER                    PIC X(11) VALUE ' PRODUCTID='.
002060     05 EM-PRODUCT-ID             PIC X(24) VALUE SPACES.
002070     05 FILLER                    PIC X     VALUE SPACES.
002080     05 EM-DETAIL                 PIC X(50) VALUE SPACES.
002090*
002100* File status and relative-key work fields                        *
002200 01  WS-PROD-REL-KEY              PIC S9(8)     COMP.
002210 01  WS-LOOP-COUNTER              PIC S9(4)     COMP.
002300 01  FS-STATUS-GROUP.
002310     05  FS-PRODUCT-MASTER        PIC X(2).
002320         88  FS-PRODUCT-MASTER-OK      VALUE '00'.
002330         88  FS-PRODUCT-MASTER-EOF     VALUE '10'.
002340         88  FS-PRODUCT-MASTER-NFD     VALUE '23'.
002350*
002400* WS-STOCK-REQUEST is the parameter area passed on CALL - see
002410* LINKAGE SECTION below. This working-storage copy is kept so
002420* the alternate numeric/display view can be built for the error
002430* message without disturbing the caller's area.
002500 01  WS-STOCK-REQUEST-SAVE.
002510     05  WS-REQ-FUNCTION          PIC X(8).
002520     05  WS-REQ-PRODUCT-ID        PIC X(24).
002530     05  WS-REQ-QUANTITY          PIC S9(5)     COMP-3.
002540     05  WS-REQ-RETURN-CODE       PIC S9(4)     COMP.
002550     05  FILLER                   PIC X(10).
002560*
002570* Alternate view of the quantity field for display on the
002580* error message when a CALL is rejected for a bad quantity.
002590 01  WS-REQ-QUANTITY-X REDEFINES WS-REQ-QUANTITY.
002600     05  FILLER                   PIC X(2).
002610     05  WS-REQ-QUANTITY-DISP     PIC X(1).
002612*
002614* Run date, broken out CCYY/MM/DD the same way the pricing and
002615* balance programs break out their own run dates - used below
002616* to stamp the error message MMDDCCYY instead of CCYYMMDD.
002617 01  WS-CDT-DATE-X REDEFINES WS-CDT-DATE.
002618     05  WS-CDT-CCYY              PIC 9(4).
002619     05  WS-CDT-MM                PIC 9(2).
002620     05  WS-CDT-DD                PIC 9(2).
002621*
002622* Alternate view of EM-DETAIL for the insufficient-stock case -
002623* shows the quantity requested against the quantity on hand
002624* instead of the generic free-text detail the other rejections
002625* use.
002626 01  EM-DETAIL-QTY REDEFINES EM-DETAIL.
002627     05  EM-DQ-REQ-LABEL          PIC X(11).
002628     05  EM-DETAIL-QTY-REQ        PIC ZZZZ9.
002629     05  EM-DQ-AVAIL-LABEL        PIC X(11).
002630     05  EM-DETAIL-QTY-AVAIL      PIC ZZZZ9.
002631     05  FILLER                   PIC X(18) VALUE SPACES.
002632*
002633*----------------------------------------------------------------*
002700******************************************************************
002800*    L I N K A G E   S E C T I O N                                *
002900******************************************************************
003000 LINKAGE SECTION.
003010 01  LK-STOCK-REQUEST.
003020     05  LK-REQ-FUNCTION          PIC X(8).
003025         88  LK-FUNC-CHECK             VALUE 'CHECK   '.
003030         88  LK-FUNC-DECREMENT         VALUE 'DECR    '.
003040         88  LK-FUNC-RESTORE           VALUE 'RESTORE '.
003050     05  LK-REQ-PRODUCT-ID        PIC X(24).
003060     05  LK-REQ-QUANTITY          PIC S9(5)     COMP-3.
003070     05  LK-REQ-RETURN-CODE       PIC S9(4)     COMP.
003080         88  LK-STOCK-OK               VALUE 0.
003090         88  LK-STOCK-INSUFFICIENT     VALUE 97.
003100         88  LK-STOCK-NOT-FOUND        VALUE 20.
003110         88  LK-STOCK-BAD-QUANTITY     VALUE 98.
003112     05  LK-RET-PRODUCT-NAME      PIC X(100).
003114     05  LK-RET-PRODUCT-PRICE     PIC S9(7)V9(2) COMP-3.
003120     05  FILLER                   PIC X(10).
003130*
003200******************************************************************
003300*    P R O C E D U R E S                                         *
003400******************************************************************
003500 PROCEDURE DIVISION USING LK-STOCK-REQUEST.
003510*
003600 S-MAINLINE SECTION.
003610*
003700 S-010.
003710     ADD 1 TO WS-CALL-COUNT.
003720     MOVE LK-STOCK-REQUEST TO WS-STOCK-REQUEST-SAVE.
003730     SET LK-STOCK-OK TO TRUE.
003740*
003750* Validate the requested quantity is positive before going
003760* anywhere near the Product Master.
003770*
003800     IF  LK-REQ-QUANTITY IS NOT GREATER THAN 0
003810         SET LK-STOCK-BAD-QUANTITY TO TRUE
003820         GO TO S-900-EXIT
003830     END-IF.
003840*
003900 S-020.
003910     OPEN I-O PRODUCT-MASTER.
003920     EVALUATE TRUE
003925         WHEN LK-FUNC-CHECK
003926             PERFORM S-CHECK-STOCK THRU S-CHECK-STOCK-EXIT
003930         WHEN LK-FUNC-DECREMENT
004000             PERFORM S-DECREMENT-STOCK THRU S-DECREMENT-STOCK-EXIT
004010         WHEN LK-FUNC-RESTORE
004020             PERFORM S-RESTORE-STOCK THRU S-RESTORE-STOCK-EXIT
004030         WHEN OTHER
004040             SET LK-STOCK-BAD-QUANTITY TO TRUE
004050     END-EVALUATE.
004060     CLOSE PRODUCT-MASTER.
004070*
004080 S-900-EXIT.
004090     GOBACK.
004100*
004110*================================================================*
004120* S-CHECK-STOCK - read-only sufficiency check, called once per   *
004130*   cart line during the checkout run's validation pass, before  *
004140*   any line on the cart is decremented - this is what makes     *
004150*   the stock check all-or-nothing across the whole cart.        *
004160*================================================================*
004170 S-CHECK-STOCK.
004180     PERFORM S-FIND-PRODUCT THRU S-FIND-PRODUCT-EXIT.
004190     IF  LK-STOCK-NOT-FOUND
004195         GO TO S-CHECK-STOCK-EXIT
004196     END-IF.
004197     IF  LK-REQ-QUANTITY IS GREATER THAN BCT-PROD-STOCK-QTY
004198         SET LK-STOCK-INSUFFICIENT TO TRUE
004199     END-IF.
004200 S-CHECK-STOCK-EXIT.
004201     EXIT.
004202*================================================================*
004300* S-DECREMENT-STOCK - called from the checkout posting run.      *
004400*   Rejects the whole order if stock on hand is less than the    *
004500*   quantity requested for this line - the caller aborts the     *
004600*   entire checkout on the first such rejection.                 *
004700*================================================================*
004800 S-DECREMENT-STOCK.
004900     PERFORM S-FIND-PRODUCT THRU S-FIND-PRODUCT-EXIT.
005000     IF  LK-STOCK-NOT-FOUND
005010         GO TO S-DECREMENT-STOCK-EXIT
005020     END-IF.
005100     IF  LK-REQ-QUANTITY IS GREATER THAN BCT-PROD-STOCK-QTY
005102         MOVE ' REQUESTED='        TO EM-DQ-REQ-LABEL
005104         MOVE ' AVAILABLE='        TO EM-DQ-AVAIL-LABEL
005105         MOVE LK-REQ-QUANTITY      TO EM-DETAIL-QTY-REQ
005108         MOVE BCT-PROD-STOCK-QTY   TO EM-DETAIL-QTY-AVAIL
005120         PERFORM S-WRITE-ERROR-MESSAGE THRU S-WRITE-ERROR-MSG-EXIT
005130         SET LK-STOCK-INSUFFICIENT TO TRUE
005140         GO TO S-DECREMENT-STOCK-EXIT
005150     END-IF.
005200     SUBTRACT LK-REQ-QUANTITY FROM BCT-PROD-STOCK-QTY.
005300     REWRITE FD-PRODUCT-RECORD
005310         INVALID KEY
005320             MOVE ' REWRITE FAILED ON DECREMENT' TO EM-DETAIL
005330             PERFORM S-WRITE-ERROR-MESSAGE THRU S-WRITE-ERROR-MSG-EXIT
005340             SET LK-STOCK-INSUFFICIENT TO TRUE
005350     END-REWRITE.
005400 S-DECREMENT-STOCK-EXIT.
005410     EXIT.
005500*================================================================*
005600* S-RESTORE-STOCK - called from the status-update posting run    *
005700*   when an order transitions into CANCELLED from a status that  *
005800*   is not already CANCELLED.                                    *
005900*================================================================*
006000 S-RESTORE-STOCK.
006100     PERFORM S-FIND-PRODUCT THRU S-FIND-PRODUCT-EXIT.
006200     IF  LK-STOCK-NOT-FOUND
006210         GO TO S-RESTORE-STOCK-EXIT
006220     END-IF.
006300     ADD LK-REQ-QUANTITY TO BCT-PROD-STOCK-QTY.
006400     REWRITE FD-PRODUCT-RECORD
006410         INVALID KEY
006420             MOVE ' REWRITE FAILED ON RESTORE' TO EM-DETAIL
006430             PERFORM S-WRITE-ERROR-MESSAGE THRU S-WRITE-ERROR-MSG-EXIT
006440     END-REWRITE.
006500 S-RESTORE-STOCK-EXIT.
006510     EXIT.
006600*================================================================*
006700* S-FIND-PRODUCT - common read-for-update of the product master  *
006800*   by PRODUCT-ID, driving the relative key from a small table   *
006900*   scan since this build carries no alternate-index support.    *
007000*================================================================*
007100 S-FIND-PRODUCT.
007110     MOVE 1 TO WS-PROD-REL-KEY.
007120     MOVE 0 TO WS-LOOP-COUNTER.
007130     SET  FS-PRODUCT-MASTER-OK TO TRUE.
007200     PERFORM S-FIND-PRODUCT-SCAN
007210         VARYING WS-LOOP-COUNTER FROM 1 BY 1
007220         UNTIL FS-PRODUCT-MASTER-EOF
007230            OR BCT-PROD-ID EQUAL LK-REQ-PRODUCT-ID.
007500     IF  FS-PRODUCT-MASTER-EOF
007510     OR  BCT-PROD-ID NOT EQUAL LK-REQ-PRODUCT-ID
007520         MOVE ' PRODUCT NOT FOUND' TO EM-DETAIL
007530         MOVE LK-REQ-PRODUCT-ID TO EM-PRODUCT-ID
007540         PERFORM S-WRITE-ERROR-MESSAGE THRU S-WRITE-ERROR-MSG-EXIT
007550         SET LK-STOCK-NOT-FOUND TO TRUE
007560     ELSE
007570         MOVE BCT-PROD-NAME  TO LK-RET-PRODUCT-NAME
007580         MOVE BCT-PROD-PRICE TO LK-RET-PRODUCT-PRICE
007590     END-IF.
007600 S-FIND-PRODUCT-EXIT.
007610     EXIT.
007620*
007630 S-FIND-PRODUCT-SCAN.
007640     MOVE WS-LOOP-COUNTER TO WS-PROD-REL-KEY.
007650     READ PRODUCT-MASTER
007660         INVALID KEY
007670             SET FS-PRODUCT-MASTER-EOF TO TRUE
007680     END-READ.
007690 S-FIND-PRODUCT-SCAN-EXIT.
007691     EXIT.
007700*================================================================*
007800* S-WRITE-ERROR-MESSAGE - logs a stock-manager rejection to the  *
007900*   run's console/print output, in place of the old WRITEQ TD    *
008000*   QUEUE('CSMT') call.                                          *
008100*================================================================*
008200 S-WRITE-ERROR-MESSAGE.
008210     ACCEPT WS-CDT-DATE FROM DATE YYYYMMDD.
008212     ACCEPT WS-CDT-TIME FROM TIME.
008214     MOVE WS-CDT-MM TO EM-DATE(1:2).
008215     MOVE WS-CDT-DD TO EM-DATE(3:2).
008216     MOVE WS-CDT-CCYY TO EM-DATE(5:4).
008217     MOVE WS-CDT-TIME(1:6) TO EM-TIME.
008230     DISPLAY ERROR-MSG.
008300 S-WRITE-ERROR-MSG-EXIT.
008310     EXIT.
