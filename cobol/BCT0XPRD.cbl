000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XPRD.
000300 AUTHOR.        L M NUNEZ.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  FEBRUARY 1991.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xprd.cbl                                           *
000346*      Beauty Center DP - Product Pricing Calculation         *
000347*                                                              *
000348* Carried forward from this shop's earlier product data-store  *
000349* dispatch and browse-loop conventions.                         *
000350*               @BANNER_END@                                  *
000351*
000361***************************************************************
000362*    DESCRIPTION
000370*
000400* Runs once per catalog refresh. Reads the Product Master end
000500* to end and, for every product, computes the discounted
000600* selling price, the discount amount and the savings percentage
000700* from the product's percentage-discount window, and writes the
000800* per-product pricing line to the Pricing Report. A trailing
000900* control-totals line is written at end of file.
001000*
001891***************************************************************
001892*     AMENDMENT HISTORY
001893*
001894*      DATE         AUTHOR          TICKET     DESCRIPTION
001895*      --------     -------------   ---------  -----------------
001896*      910214       L M NUNEZ       B40340     BASE - NEW PROGRAM
001897*      940602       T D PEREZ       B40901     savings-pct guard
001898*      970811       T D PEREZ       B41177     Y2K - CCYYMMDD dates
001899*      000104       L M NUNEZ       B41950     Y2K window compares
001900*      111123       R J GARCIA      B40215     BEAUTY CENTER CONV
001901*      040924       T D PEREZ       B42260     final trim pass
001902*      060124       C A PERDIGUERA  B42891     fix PRODUCT-MASTER
001903*                                              RECORD CONTAINS to
001904*                                              match BCTWPROD
001915*
001916***************************************************************
001917*     FILES
001918*
001919*     PRODUCT-MASTER    - RELATIVE, read sequentially end to end
001920*     PRICING-REPORT-OUT - sequential report output
001921*
001922***************************************************************
001923*     COPYBOOKS
001924*
001925*     BCTWPROD - Product Master working storage layout.
001926*     BCTWPRCR - Pricing Result working storage layout.
001927*
001928***************************************************************
001929*
001930 ENVIRONMENT DIVISION.
001931 CONFIGURATION SECTION.
001932 SPECIAL-NAMES.
001933     C01 IS TOP-OF-FORM.
001934 INPUT-OUTPUT SECTION.
001935 FILE-CONTROL.
001936*
001940     SELECT PRODUCT-MASTER
001950         ASSIGN TO PRODMSTR
001960         ORGANIZATION IS RELATIVE
001970         ACCESS MODE IS SEQUENTIAL
001980         FILE STATUS IS FS-PRODUCT-MASTER.
001990*
002000     SELECT PRICING-REPORT-OUT
002010         ASSIGN TO PRICERPT
002020         ORGANIZATION IS SEQUENTIAL
002030         FILE STATUS IS FS-PRICING-REPORT.
002040*
002100 DATA DIVISION.
002200 FILE SECTION.
002210*
002220 FD  PRODUCT-MASTER
002230     RECORD CONTAINS 180 CHARACTERS.
002240 01  FD-PRODUCT-RECORD.
002250     COPY BCTWPROD.
002260*
002270 FD  PRICING-REPORT-OUT
002280     RECORD CONTAINS 132 CHARACTERS.
002290 01  FD-PRICING-LINE                     PIC X(132).
002300*
002400 WORKING-STORAGE SECTION.
002500*----------------------------------------------------------------*
002600 01  WS-HEADER.
002610     03 WS-EYECATCHER            PIC X(16)
002620                                  VALUE 'BCT0XPRD------WS'.
002630     03 WS-CALL-COUNT            PIC 9(7)      COMP.
002640     03 FILLER                   PIC X(08).
002700*
002800 01  FS-STATUS-GROUP.
002810     05  FS-PRODUCT-MASTER       PIC X(2).
002820         88  FS-PRODUCT-MASTER-OK     VALUE '00'.
002830         88  FS-PRODUCT-MASTER-EOF    VALUE '10'.
002840     05  FS-PRICING-REPORT       PIC X(2).
002850         88  FS-PRICING-REPORT-OK     VALUE '00'.
002860     05  FILLER                  PIC X(4).
002900*
003000* Pricing result working area - the computed columns for the    *
003010* product currently being processed.                            *
003100 01  WS-PRICE-RESULT.
003110     COPY BCTWPRCR.
003200*
003300* Run date, used to evaluate the discount window - REDEFINES    *
003310* gives the CCYY/MM/DD breakdown used by the window compares.   *
003400 01  WS-TODAY                    PIC 9(8).
003410 01  WS-TODAY-X REDEFINES WS-TODAY.
003420     05  WS-TODAY-CCYY           PIC 9(4).
003430     05  WS-TODAY-MM             PIC 9(2).
003440     05  WS-TODAY-DD             PIC 9(2).
003500*
003600* Numeric work copies of the discount window dates so that the  *
003610* alphanumeric master fields can be compared as 8-digit numbers *
003620* - a second REDEFINES for the alternate numeric view.          *
003700 01  WS-WINDOW-DATES.
003710     05  WS-WIN-START-NUM        PIC 9(8).
003720     05  WS-WIN-END-NUM          PIC 9(8).
003730 01  WS-WINDOW-DATES-X REDEFINES WS-WINDOW-DATES.
003740     05  WS-WIN-START-X          PIC X(8).
003750     05  WS-WIN-END-X            PIC X(8).
003800*
003900* Indicators for this product's discount evaluation.            *
004000 01  WS-DISCOUNT-APPLIES-SW      PIC X(1).
004010     88  WS-DISCOUNT-APPLIES         VALUE 'Y'.
004020     88  WS-DISCOUNT-NOT-APPLIED     VALUE 'N'.
004100*
004200* Control totals for the trailer line - a third REDEFINES is    *
004210* carried below for the edited/display form of the total.       *
004300 01  WS-PRODUCTS-PROCESSED       PIC S9(7)     COMP VALUE 0.
004310 01  WS-PRODUCTS-DISCOUNTED      PIC S9(7)     COMP VALUE 0.
004320 01  WS-TOTAL-DISCOUNT-AMOUNT    PIC S9(9)V9(2) COMP-3 VALUE 0.
004330 01  WS-TOTAL-DISCOUNT-AMT-ED REDEFINES WS-TOTAL-DISCOUNT-AMOUNT.
004340     05  FILLER                  PIC X(5).
004350     05  FILLER                  PIC X(6).
004400*
004500* Detail and trailer print line layouts.                        *
004600 01  WS-DETAIL-LINE.
004610     05  WS-DL-PRODUCT-ID        PIC X(24).
004620     05  FILLER                  PIC X(1) VALUE SPACE.
004630     05  WS-DL-PRODUCT-NAME      PIC X(30).
004640     05  FILLER                  PIC X(1) VALUE SPACE.
004650     05  WS-DL-LIST-PRICE        PIC ZZ,ZZZ,ZZ9.99.
004660     05  FILLER                  PIC X(1) VALUE SPACE.
004670     05  WS-DL-FINAL-PRICE       PIC ZZ,ZZZ,ZZ9.99.
004680     05  FILLER                  PIC X(1) VALUE SPACE.
004690     05  WS-DL-DISCOUNT-AMT      PIC ZZ,ZZZ,ZZ9.99.
004700     05  FILLER                  PIC X(1) VALUE SPACE.
004710     05  WS-DL-SAVINGS-PCT       PIC ZZ9.99.
004720     05  FILLER                  PIC X(1) VALUE SPACE.
004730     05  WS-DL-STATUS            PIC X(10).
004740     05  FILLER                  PIC X(18) VALUE SPACES.
004800*
004900 01  WS-TRAILER-LINE.
004910     05  FILLER                  PIC X(20)
004920             VALUE 'PRICING RUN TOTALS: '.
004930     05  WS-TL-PROCESSED         PIC ZZZ,ZZ9.
004940     05  FILLER                  PIC X(15)
004950             VALUE ' PROCESSED,    '.
004960     05  WS-TL-DISCOUNTED        PIC ZZZ,ZZ9.
004970     05  FILLER                  PIC X(20)
004980             VALUE ' WITH ACTIVE DISCNT,'.
004990     05  WS-TL-TOTAL-DISCOUNT    PIC ZZ,ZZZ,ZZ9.99.
005000     05  FILLER                  PIC X(17)
005010             VALUE ' TOTAL DISCOUNT  '.
005020     05  FILLER                  PIC X(41) VALUE SPACES.
005100*
005200*----------------------------------------------------------------*
005300 LINKAGE SECTION.
005310*
005400******************************************************************
005500*    P R O C E D U R E S                                         *
005600******************************************************************
005700 PROCEDURE DIVISION.
005710*
005800 S-MAINLINE SECTION.
005810*
005900 S-010.
006000     OPEN INPUT  PRODUCT-MASTER.
006100     OPEN OUTPUT PRICING-REPORT-OUT.
006200     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
006300     READ PRODUCT-MASTER NEXT RECORD
006310         AT END SET FS-PRODUCT-MASTER-EOF TO TRUE
006400     END-READ.
006500     PERFORM S-020 THRU S-020-EXIT
006600         UNTIL FS-PRODUCT-MASTER-EOF.
006700     PERFORM Z-WRITE-TRAILER THRU Z-WRITE-TRAILER-EXIT.
006800     CLOSE PRODUCT-MASTER PRICING-REPORT-OUT.
006900 S-900-EXIT.
006910     GOBACK.
007000*
007100 S-020.
007200     PERFORM C-PRICE-THE-PRODUCT THRU C-PRICE-THE-PRODUCT-EXIT.
007300     PERFORM Z-WRITE-DETAIL THRU Z-WRITE-DETAIL-EXIT.
007400     READ PRODUCT-MASTER NEXT RECORD
007410         AT END SET FS-PRODUCT-MASTER-EOF TO TRUE
007500     END-READ.
007600 S-020-EXIT.
007610     EXIT.
007700*================================================================*
007800* C-PRICE-THE-PRODUCT - computes PRICE-FINAL, PRICE-DISCOUNT-    *
007900*   AMOUNT, PRICE-SAVINGS-PCT and PRICE-DISCOUNT-STATUS for the  *
008000*   product currently in FD-PRODUCT-RECORD.                     *
008100*================================================================*
008200 C-PRICE-THE-PRODUCT.
008210     ADD 1 TO WS-PRODUCTS-PROCESSED.
008220     SET WS-DISCOUNT-NOT-APPLIED TO TRUE.
008300     INITIALIZE WS-PRICE-RESULT.
008400     IF  BCT-PROD-NO-DISCOUNT
008500         SET BCT-PRICE-NO-DISCOUNT TO TRUE
008600         MOVE BCT-PROD-PRICE TO BCT-PRICE-FINAL
008700         GO TO C-PRICE-SAVINGS-PCT
008800     END-IF.
008900*
009000     MOVE BCT-PROD-DISCOUNT-START TO WS-WIN-START-X.
009100     MOVE BCT-PROD-DISCOUNT-END   TO WS-WIN-END-X.
009200*
009300     IF  WS-WIN-START-NUM IS GREATER THAN OR EQUAL TO WS-WIN-END-NUM
009400         SET BCT-PRICE-INVALID-DATES TO TRUE
009500         MOVE BCT-PROD-PRICE TO BCT-PRICE-FINAL
009600         GO TO C-PRICE-SAVINGS-PCT
009700     END-IF.
009800*
009900     EVALUATE TRUE
010000         WHEN WS-TODAY IS GREATER THAN OR EQUAL TO WS-WIN-END-NUM
010100             SET BCT-PRICE-EXPIRED TO TRUE
010200         WHEN WS-TODAY IS LESS THAN WS-WIN-START-NUM
010300             SET BCT-PRICE-SCHEDULED TO TRUE
010400         WHEN OTHER
010500             SET BCT-PRICE-ACTIVE TO TRUE
010600     END-EVALUATE.
010700*
010800*    The discount is only actually APPLIED to PRICE-FINAL when
010900*    today falls strictly inside the window - see BUSINESS RULES,
011000*    "Discount date window".
011100*
011200     IF  WS-TODAY IS GREATER THAN WS-WIN-START-NUM
011300     AND WS-TODAY IS LESS THAN WS-WIN-END-NUM
011400         SET WS-DISCOUNT-APPLIES TO TRUE
011500     END-IF.
011600*
011700     IF  WS-DISCOUNT-APPLIES
011800         COMPUTE BCT-PRICE-DISCOUNT-AMOUNT ROUNDED =
011900             BCT-PROD-PRICE * BCT-PROD-DISCOUNT-PCT / 100
012000         COMPUTE BCT-PRICE-FINAL =
012100             BCT-PROD-PRICE - BCT-PRICE-DISCOUNT-AMOUNT
012200         ADD 1 TO WS-PRODUCTS-DISCOUNTED
012300         ADD BCT-PRICE-DISCOUNT-AMOUNT TO WS-TOTAL-DISCOUNT-AMOUNT
012400     ELSE
012500         MOVE BCT-PROD-PRICE TO BCT-PRICE-FINAL
012600     END-IF.
012700*
012800 C-PRICE-SAVINGS-PCT.
012900     IF  BCT-PRICE-FINAL IS LESS THAN BCT-PROD-PRICE
013000     AND BCT-PROD-PRICE IS GREATER THAN 0
013100         COMPUTE BCT-PRICE-SAVINGS-PCT ROUNDED =
013200             (BCT-PROD-PRICE - BCT-PRICE-FINAL) * 100 / BCT-PROD-PRICE
013300     END-IF.
013400 C-PRICE-THE-PRODUCT-EXIT.
013410     EXIT.
013500*================================================================*
013600* Z-WRITE-DETAIL / Z-WRITE-TRAILER - report line formatting.     *
013700*================================================================*
013800 Z-WRITE-DETAIL.
013900     MOVE BCT-PROD-ID          TO WS-DL-PRODUCT-ID.
014000     MOVE BCT-PROD-NAME (1:30) TO WS-DL-PRODUCT-NAME.
014100     MOVE BCT-PROD-PRICE       TO WS-DL-LIST-PRICE.
014200     MOVE BCT-PRICE-FINAL      TO WS-DL-FINAL-PRICE.
014300     MOVE BCT-PRICE-DISCOUNT-AMOUNT TO WS-DL-DISCOUNT-AMT.
014400     MOVE BCT-PRICE-SAVINGS-PCT     TO WS-DL-SAVINGS-PCT.
014500     MOVE BCT-PRICE-DISCOUNT-STATUS TO WS-DL-STATUS.
014600     WRITE FD-PRICING-LINE FROM WS-DETAIL-LINE.
014700 Z-WRITE-DETAIL-EXIT.
014710     EXIT.
014800*
014900 Z-WRITE-TRAILER.
015000     MOVE WS-PRODUCTS-PROCESSED   TO WS-TL-PROCESSED.
015100     MOVE WS-PRODUCTS-DISCOUNTED  TO WS-TL-DISCOUNTED.
015200     MOVE WS-TOTAL-DISCOUNT-AMOUNT TO WS-TL-TOTAL-DISCOUNT.
015300     WRITE FD-PRICING-LINE FROM WS-TRAILER-LINE.
015400 Z-WRITE-TRAILER-EXIT.
015410     EXIT.
