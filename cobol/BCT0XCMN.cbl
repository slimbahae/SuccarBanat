000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XCMN.
000300 AUTHOR.        T D PEREZ.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  MARCH 1991.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xcmn.cbl                                           *
000346*      Beauty Center DP - Batch Run Controller                *
000347*                                                              *
000348*      All requests for a run pass through this module - it   *
000349*      reads the Driver Request file and the cart checkout    *
000350*      input for the run and dispatches each one to the       *
000351*      subprogram that services it.                            *
000353*               @BANNER_END@                                  *
000354*
000361***************************************************************
000362*    DESCRIPTION
000370*
000400* Drives the whole of a batch run: runs the cart checkout pass
000500* once (BCT0XORD function CHECKOUT), then reads the Driver
000600* Request file record by record, dispatching each one to the
000700* order-status-update or balance-ledger/gift-card subprogram
000800* that services it, and finally runs the gift card expiration
000900* sweep once at the close of the run. Anything a called
001000* subprogram rejects is logged to the Run Log rather than
001100* stopping the run - one bad request does not sink the batch.
001200*
001891***************************************************************
001892*     AMENDMENT HISTORY
001893*
001894*      DATE         AUTHOR          TICKET     DESCRIPTION
001895*      --------     -------------   ---------  -----------------
001896*      910312       T D PEREZ       B40215     BASE - NEW PROGRAM
001897*      970930       R J GARCIA      B41177     Y2K - CCYYMMDD dates
001898*      040924       T D PEREZ       B42260     final trim pass
001915*
001916***************************************************************
001917*     FUNCTIONS
001918*
001919*     Single entry point, no LINKAGE - this is the run's main
001920*     program.  One pass of checkout, one pass of the request
001921*     file, one pass of the gift card expiration sweep.
001922*
001923***************************************************************
001924*     FILES
001925*
001926*     BCT-REQUEST-IN  - sequential, input, the driver's own
001927*                       per-request transaction file.
001928*     CMN-ERROR-LOG   - sequential, output, the run log.
001929*
001930***************************************************************
001931*     COPYBOOKS
001932*
001933*     BCTWREQ - Driver Request record.
001934*
001935***************************************************************
001936*
001940 ENVIRONMENT DIVISION.
001945 CONFIGURATION SECTION.
001950 SPECIAL-NAMES.
001960     C01 IS TOP-OF-FORM.
001970 INPUT-OUTPUT SECTION.
001980 FILE-CONTROL.
001990*
002000     SELECT BCT-REQUEST-IN
002010         ASSIGN TO CMNREQ
002020         ORGANIZATION IS SEQUENTIAL
002030         FILE STATUS IS FS-REQUEST-IN.
002040*
002050     SELECT CMN-ERROR-LOG
002060         ASSIGN TO CMNERLOG
002070         ORGANIZATION IS SEQUENTIAL
002080         FILE STATUS IS FS-ERROR-LOG.
002090*
002100 DATA DIVISION.
002200 FILE SECTION.
002210*
002220 FD  BCT-REQUEST-IN
002230     RECORD CONTAINS 412 CHARACTERS.
002240 01  FD-REQUEST-RECORD.
002250     COPY BCTWREQ.
002260*
002270 FD  CMN-ERROR-LOG
002280     RECORD CONTAINS 132 CHARACTERS.
002290 01  FD-LOG-LINE                     PIC X(132).
002300*
002400 WORKING-STORAGE SECTION.
002500*----------------------------------------------------------------*
002600 01  WS-HEADER.
002610     03 WS-EYECATCHER            PIC X(16)
002620                                  VALUE 'BCT0XCMN------WS'.
002630     03 WS-REQUESTS-READ         PIC 9(7)      COMP.
002640     03 FILLER                   PIC X(08).
002700*
002800 01  FS-STATUS-GROUP.
002810     05  FS-REQUEST-IN           PIC X(2).
002820         88  FS-REQUEST-IN-OK        VALUE '00'.
002830         88  FS-REQUEST-IN-EOF       VALUE '10'.
002840     05  FS-ERROR-LOG            PIC X(2).
002850         88  FS-ERROR-LOG-OK         VALUE '00'.
002860     05  FILLER                  PIC X(04).
002900*
003000* Run date and time, used only for the run log's own date/time
003100* stamps, broken out CCYY/MM/DD and HH/MM/SS the same way this
003200* shop breaks out a run date anywhere it stamps a log or report
003300* line with the current date and time.
003400*
003500 01  WS-TODAY                    PIC 9(8).
003510 01  WS-TODAY-X REDEFINES WS-TODAY.
003520     05  WS-TODAY-CCYY           PIC 9(4).
003530     05  WS-TODAY-MM             PIC 9(2).
003540     05  WS-TODAY-DD             PIC 9(2).
003600 01  WS-NOW                      PIC 9(6).
003610 01  WS-NOW-X REDEFINES WS-NOW.
003620     05  WS-NOW-HH               PIC 9(2).
003630     05  WS-NOW-MM               PIC 9(2).
003640     05  WS-NOW-SS               PIC 9(2).
003700*
003800* Run control totals - counted by request type, plus the
003900* checkout pass and gift card sweep totals handed back from the
004000* subprograms that actually did the work.
004100*
004200 01  WS-CARTS-PROCESSED          PIC S9(7)     COMP    VALUE 0.
004300 01  WS-CARTS-REJECTED           PIC S9(7)     COMP    VALUE 0.
004400 01  WS-STATUSUP-COUNT           PIC S9(7)     COMP    VALUE 0.
004500 01  WS-BALANCE-FUNC-COUNT       PIC S9(7)     COMP    VALUE 0.
004600 01  WS-REQUEST-REJECT-COUNT     PIC S9(7)     COMP    VALUE 0.
004700 01  WS-GC-CARDS-EXPIRED         PIC S9(7)     COMP    VALUE 0.
004800*
004900* One log buffer, two REDEFINED views, same habit as the audit
005000* report's print buffer - a detail/error line while the run is
005100* going, a trailer line of run totals once it is done.
005200*
005300 01  WS-LOG-LINE                 PIC X(132).
005400*
005500 01  WS-LL-ERROR REDEFINES WS-LOG-LINE.
005510     05  WS-LLE-DATE             PIC 9(8).
005520     05  FILLER                  PIC X(1)  VALUE SPACE.
005530     05  WS-LLE-TIME             PIC 9(6).
005540     05  FILLER                  PIC X(1)  VALUE SPACE.
005550     05  WS-LLE-REQ-TYPE         PIC X(8).
005560     05  FILLER                  PIC X(1)  VALUE SPACE.
005570     05  WS-LLE-RETURN-CODE      PIC S9(4).
005580     05  FILLER                  PIC X(1)  VALUE SPACE.
005590     05  WS-LLE-DETAIL           PIC X(50).
005600     05  FILLER                  PIC X(50) VALUE SPACES.
005700*
005800 01  WS-LL-TRAILER REDEFINES WS-LOG-LINE.
005810     05  WS-LLT-LABEL            PIC X(30).
005820     05  FILLER                  PIC X(1)  VALUE SPACE.
005830     05  WS-LLT-VALUE            PIC ZZZ,ZZ9.
005840     05  FILLER                  PIC X(95) VALUE SPACES.
005900*
006000*----------------------------------------------------------------*
006100* Parameter areas for the two subprograms this controller calls.
006200*----------------------------------------------------------------*
006300 01  WS-ORDER-REQUEST.
006310     05  WS-ORD-FUNCTION         PIC X(8).
006320         88  WS-ORD-CHECKOUT         VALUE 'CHECKOUT'.
006330         88  WS-ORD-STATUSUP         VALUE 'STATUSUP'.
006340     05  WS-ORD-ORDER-ID         PIC X(24).
006350     05  WS-ORD-NEW-STATUS       PIC X(10).
006360     05  WS-ORD-RETURN-CODE      PIC S9(4)     COMP.
006370         88  WS-ORD-OK               VALUE 0.
006380     05  WS-ORD-CARTS-PROCESSED  PIC S9(7)     COMP.
006390     05  WS-ORD-CARTS-REJECTED   PIC S9(7)     COMP.
006400     05  FILLER                  PIC X(10).
006500*
006600 01  WS-BALANCE-REQUEST.
006610     05  WS-BAL-FUNCTION         PIC X(8).
006620         88  WS-BAL-CREDIT           VALUE 'CREDIT  '.
006630         88  WS-BAL-DEBIT            VALUE 'DEBIT   '.
006640         88  WS-BAL-ADMINADJ         VALUE 'ADMINADJ'.
006650         88  WS-BAL-GCPURCH          VALUE 'GCPURCH '.
006660         88  WS-BAL-GCREDEEM         VALUE 'GCREDEEM'.
006670         88  WS-BAL-GCVERIFY         VALUE 'GCVERIFY'.
006680         88  WS-BAL-GCEXPIRE         VALUE 'GCEXPIRE'.
006690     05  WS-BAL-USER-ID          PIC X(24).
006700     05  WS-BAL-AMOUNT           PIC S9(7)V9(2) COMP-3.
006710     05  WS-BAL-DESCRIPTION      PIC X(255).
006720     05  WS-BAL-ORDER-ID         PIC X(24).
006730     05  WS-BAL-ADMIN-ID         PIC X(24).
006740     05  WS-BAL-GC-ID            PIC X(24).
006750     05  WS-BAL-GC-TYPE          PIC X(10).
006760     05  WS-BAL-GC-AMOUNT        PIC S9(7)V9(2) COMP-3.
006770     05  WS-BAL-GC-PURCHASE-DATE PIC X(8).
006780     05  WS-BAL-NEW-BALANCE      PIC S9(7)V9(2) COMP-3.
006790     05  WS-BAL-CARDS-EXPIRED    PIC S9(7)     COMP.
006800     05  WS-BAL-RETURN-CODE      PIC S9(4)     COMP.
006810         88  WS-BAL-OK               VALUE 0.
006820     05  FILLER                  PIC X(20).
006900*
007000*----------------------------------------------------------------*
007100 LINKAGE SECTION.
007200*
007300******************************************************************
007400*    P R O C E D U R E S                                         *
007500******************************************************************
007600 PROCEDURE DIVISION.
007610*
007700 S-MAINLINE SECTION.
007710*
007800 S-010.
007900     OPEN INPUT  BCT-REQUEST-IN.
008000     OPEN OUTPUT CMN-ERROR-LOG.
008100     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
008200     ACCEPT WS-NOW   FROM TIME.
008300     PERFORM A-RUN-CHECKOUT THRU A-RUN-CHECKOUT-EXIT.
008400     READ BCT-REQUEST-IN
008500         AT END
008600             SET FS-REQUEST-IN-EOF TO TRUE
008700     END-READ.
008800     PERFORM S-020 THRU S-020-EXIT
008900         UNTIL FS-REQUEST-IN-EOF.
009000     PERFORM H-RUN-GC-EXPIRE-SWEEP THRU H-RUN-GC-EXPIRE-SWEEP-EXIT.
009100     PERFORM S-030-WRITE-RUN-TRAILER THRU S-030-WRITE-RUN-TRAILER-EXIT.
009200     CLOSE BCT-REQUEST-IN
009300           CMN-ERROR-LOG.
009400     GOBACK.
009500*
009600 S-020.
009700     ADD 1 TO WS-REQUESTS-READ.
009800     EVALUATE TRUE
009900         WHEN BCT-REQ-STATUSUP
010000             PERFORM B-CALL-STATUSUP THRU B-CALL-STATUSUP-EXIT
010100         WHEN BCT-REQ-CREDIT
010200             PERFORM C-CALL-BALANCE-FUNCTION
010300                     THRU C-CALL-BALANCE-FUNCTION-EXIT
010400         WHEN BCT-REQ-DEBIT
010500             PERFORM C-CALL-BALANCE-FUNCTION
010600                     THRU C-CALL-BALANCE-FUNCTION-EXIT
010700         WHEN BCT-REQ-ADMINADJ
010800             PERFORM C-CALL-BALANCE-FUNCTION
010900                     THRU C-CALL-BALANCE-FUNCTION-EXIT
011000         WHEN BCT-REQ-GCPURCH
011100             PERFORM C-CALL-BALANCE-FUNCTION
011200                     THRU C-CALL-BALANCE-FUNCTION-EXIT
011300         WHEN BCT-REQ-GCREDEEM
011400             PERFORM C-CALL-BALANCE-FUNCTION
011500                     THRU C-CALL-BALANCE-FUNCTION-EXIT
011600         WHEN BCT-REQ-GCVERIFY
011700             PERFORM C-CALL-BALANCE-FUNCTION
011800                     THRU C-CALL-BALANCE-FUNCTION-EXIT
011900         WHEN OTHER
012000             ADD 1 TO WS-REQUEST-REJECT-COUNT
012050             MOVE SPACES           TO WS-LOG-LINE
012100             MOVE BCT-REQ-TYPE     TO WS-LLE-REQ-TYPE
012200             MOVE 99               TO WS-LLE-RETURN-CODE
012300             MOVE 'UNKNOWN REQUEST TYPE ON DRIVER REQUEST FILE'
012400                                   TO WS-LLE-DETAIL
012500             PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MESSAGE-EXIT
012600     END-EVALUATE.
012700     READ BCT-REQUEST-IN
012800         AT END
012900             SET FS-REQUEST-IN-EOF TO TRUE
013000     END-READ.
013100 S-020-EXIT.
013110     EXIT.
013200*
013300 S-030-WRITE-RUN-TRAILER.
013400     MOVE SPACES                        TO WS-LOG-LINE.
013500     WRITE FD-LOG-LINE FROM WS-LOG-LINE.
013600     MOVE 'CARTS CHECKED OUT:           ' TO WS-LLT-LABEL.
013700     MOVE WS-CARTS-PROCESSED              TO WS-LLT-VALUE.
013800     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
013900     MOVE 'CARTS REJECTED AT CHECKOUT:  ' TO WS-LLT-LABEL.
014000     MOVE WS-CARTS-REJECTED               TO WS-LLT-VALUE.
014100     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
014200     MOVE 'ORDER STATUS UPDATES POSTED: ' TO WS-LLT-LABEL.
014300     MOVE WS-STATUSUP-COUNT               TO WS-LLT-VALUE.
014400     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
014500     MOVE 'BALANCE/GIFT CARD FUNCTIONS: ' TO WS-LLT-LABEL.
014600     MOVE WS-BALANCE-FUNC-COUNT           TO WS-LLT-VALUE.
014700     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
014800     MOVE 'REQUESTS REJECTED:           ' TO WS-LLT-LABEL.
014900     MOVE WS-REQUEST-REJECT-COUNT         TO WS-LLT-VALUE.
015000     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
015100     MOVE 'GIFT CARDS EXPIRED IN SWEEP:  ' TO WS-LLT-LABEL.
015200     MOVE WS-GC-CARDS-EXPIRED             TO WS-LLT-VALUE.
015300     WRITE FD-LOG-LINE FROM WS-LL-TRAILER.
015400 S-030-WRITE-RUN-TRAILER-EXIT.
015410     EXIT.
015500*
015600*================================================================*
015700* A-RUN-CHECKOUT - runs the cart checkout pass once, draining    *
015800*   CART-IN through BCT0XORD's CHECKOUT function.                *
015900*================================================================*
016000 A-RUN-CHECKOUT.
016100     MOVE SPACES            TO WS-ORDER-REQUEST.
016200     SET WS-ORD-CHECKOUT    TO TRUE.
016300     CALL 'BCT0XORD' USING WS-ORDER-REQUEST.
016400     MOVE WS-ORD-CARTS-PROCESSED TO WS-CARTS-PROCESSED.
016500     MOVE WS-ORD-CARTS-REJECTED  TO WS-CARTS-REJECTED.
016600     IF  NOT WS-ORD-OK
016650         MOVE SPACES              TO WS-LOG-LINE
016700         MOVE 'CHECKOUT  '        TO WS-LLE-REQ-TYPE
016800         MOVE WS-ORD-RETURN-CODE  TO WS-LLE-RETURN-CODE
016900         MOVE 'CHECKOUT PASS RETURNED A NON-ZERO RETURN CODE'
017000                                  TO WS-LLE-DETAIL
017100         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MESSAGE-EXIT
017200     END-IF.
017300 A-RUN-CHECKOUT-EXIT.
017310     EXIT.
017400*
017500*================================================================*
017600* B-CALL-STATUSUP - posts one order status update by calling     *
017700*   BCT0XORD's STATUSUP function for the current request record. *
017800*================================================================*
017900 B-CALL-STATUSUP.
018000     ADD 1 TO WS-STATUSUP-COUNT.
018100     MOVE SPACES              TO WS-ORDER-REQUEST.
018200     SET WS-ORD-STATUSUP      TO TRUE.
018300     MOVE BCT-REQ-ORDER-ID    TO WS-ORD-ORDER-ID.
018400     MOVE BCT-REQ-NEW-STATUS  TO WS-ORD-NEW-STATUS.
018500     CALL 'BCT0XORD' USING WS-ORDER-REQUEST.
018600     IF  NOT WS-ORD-OK
018700         ADD 1 TO WS-REQUEST-REJECT-COUNT
018750         MOVE SPACES              TO WS-LOG-LINE
018800         MOVE BCT-REQ-TYPE        TO WS-LLE-REQ-TYPE
018900         MOVE WS-ORD-RETURN-CODE  TO WS-LLE-RETURN-CODE
019000         MOVE 'ORDER STATUS UPDATE REJECTED BY BCT0XORD'
019100                                  TO WS-LLE-DETAIL
019200         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MESSAGE-EXIT
019300     END-IF.
019400 B-CALL-STATUSUP-EXIT.
019410     EXIT.
019500*
019600*================================================================*
019700* C-CALL-BALANCE-FUNCTION - moves the current request record's   *
019800*   fields into the BCT0XBAL parameter area for whichever        *
019900*   balance or gift card function the request type names, and    *
020000*   calls BCT0XBAL to service it.                                 *
020100*================================================================*
020200 C-CALL-BALANCE-FUNCTION.
020300     ADD 1 TO WS-BALANCE-FUNC-COUNT.
020400     MOVE SPACES                  TO WS-BALANCE-REQUEST.
020500     MOVE BCT-REQ-TYPE            TO WS-BAL-FUNCTION.
020600     MOVE BCT-REQ-USER-ID         TO WS-BAL-USER-ID.
020700     MOVE BCT-REQ-AMOUNT          TO WS-BAL-AMOUNT.
020800     MOVE BCT-REQ-DESCRIPTION     TO WS-BAL-DESCRIPTION.
020900     MOVE BCT-REQ-ORDER-ID        TO WS-BAL-ORDER-ID.
021000     MOVE BCT-REQ-ADMIN-ID        TO WS-BAL-ADMIN-ID.
021100     MOVE BCT-REQ-GC-ID           TO WS-BAL-GC-ID.
021200     MOVE BCT-REQ-GC-TYPE         TO WS-BAL-GC-TYPE.
021300     MOVE BCT-REQ-GC-AMOUNT       TO WS-BAL-GC-AMOUNT.
021400     MOVE BCT-REQ-GC-PURCHASE-DATE TO WS-BAL-GC-PURCHASE-DATE.
021500     CALL 'BCT0XBAL' USING WS-BALANCE-REQUEST.
021600     IF  NOT WS-BAL-OK
021700         ADD 1 TO WS-REQUEST-REJECT-COUNT
021750         MOVE SPACES              TO WS-LOG-LINE
021800         MOVE BCT-REQ-TYPE        TO WS-LLE-REQ-TYPE
021900         MOVE WS-BAL-RETURN-CODE  TO WS-LLE-RETURN-CODE
022000         MOVE 'BALANCE OR GIFT CARD REQUEST REJECTED BY BCT0XBAL'
022100                                  TO WS-LLE-DETAIL
022200         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MESSAGE-EXIT
022300     END-IF.
022400 C-CALL-BALANCE-FUNCTION-EXIT.
022410     EXIT.
022500*
022600*================================================================*
022700* H-RUN-GC-EXPIRE-SWEEP - runs the gift card expiration sweep     *
022800*   once at the close of the run, same as the old controller's   *
022900*   end-of-day housekeeping pass.                                 *
023000*================================================================*
023100 H-RUN-GC-EXPIRE-SWEEP.
023200     MOVE SPACES            TO WS-BALANCE-REQUEST.
023300     SET WS-BAL-GCEXPIRE    TO TRUE.
023400     CALL 'BCT0XBAL' USING WS-BALANCE-REQUEST.
023500     MOVE WS-BAL-CARDS-EXPIRED TO WS-GC-CARDS-EXPIRED.
023600     IF  NOT WS-BAL-OK
023650         MOVE SPACES             TO WS-LOG-LINE
023700         MOVE 'GCEXPIRE  '       TO WS-LLE-REQ-TYPE
023800         MOVE WS-BAL-RETURN-CODE TO WS-LLE-RETURN-CODE
023900         MOVE 'GIFT CARD EXPIRATION SWEEP RETURNED A BAD CODE'
024000                                 TO WS-LLE-DETAIL
024100         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MESSAGE-EXIT
024200     END-IF.
024300 H-RUN-GC-EXPIRE-SWEEP-EXIT.
024310     EXIT.
024400*
024500*================================================================*
024600* Z-WRITE-ERROR-MESSAGE - writes one stamped line to the run log *
024700*   carrying the date, time, request type, return code and a     *
024800*   short detail message, for whatever a called subprogram       *
024900*   rejects during the run.                                       *
025100*================================================================*
025200 Z-WRITE-ERROR-MESSAGE.
025400     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
025500     ACCEPT WS-NOW   FROM TIME.
025600     MOVE WS-TODAY            TO WS-LLE-DATE.
025700     MOVE WS-NOW              TO WS-LLE-TIME.
025800     WRITE FD-LOG-LINE FROM WS-LL-ERROR.
025900 Z-WRITE-ERROR-MESSAGE-EXIT.
025910     EXIT.
