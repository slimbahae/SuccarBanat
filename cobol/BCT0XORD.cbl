000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XORD.
000300 AUTHOR.        R J GARCIA.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  DECEMBER 1990.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xord.cbl                                           *
000346*      Beauty Center DP - Order Checkout / Status Posting     *
000347*                                                              *
000348* Carried forward from the old account application's browse   *
000349* engine (name-search shell, eyecatcher, error-interface).    *
000350*               @BANNER_END@                                  *
000351*
000361***************************************************************
000362*    DESCRIPTION
000370*
000400* FUNCTION CHECKOUT  - drains CART-IN, posting one ORDER-MASTER
000500*                      / ORDER-ITEMS pair per cart that passes
000600*                      the stock-sufficiency check.
000700* FUNCTION STATUSUP  - applies one order-status transition,
000800*                      restoring stock when the transition is
000900*                      into CANCELLED.
001000*
001891***************************************************************
001892*     AMENDMENT HISTORY
001893*
001894*      DATE         AUTHOR          TICKET     DESCRIPTION
001895*      --------     -------------   ---------  -----------------
001896*      901203       R J GARCIA      B40215     BASE - NEW PROGRAM
001897*      940714       T D PEREZ       B40903     reject empty cart
001898*      970811       T D PEREZ       B41177     Y2K - CCYYMMDD keys
001899*      050317       C A PERDIGUERA  B42602     cancel/restore path
001900*      111123       R J GARCIA      B40215     BEAUTY CENTER CONV
001901*      040924       T D PEREZ       B42260     final trim pass
001902*      060124       C A PERDIGUERA  B42891     fix CART-IN/ORDER-
001903*                                              MASTER/ORDER-ITEMS
001904*                                              RECORD CONTAINS to
001905*                                              match BCTWCART/
001906*                                              BCTWORDR/BCTWITEM
001915*
001916***************************************************************
001917*     FILES
001918*
001919*     CART-IN      - sequential, one record per customer cart
001920*     ORDER-MASTER - RELATIVE, keyed by ORDER-ID (scan)
001921*     ORDER-ITEMS  - RELATIVE, sequence range owned by the order
001922*
001923***************************************************************
001924*     UTILITIES
001925*
001926*     BCT0XSTK - stock decrement/restore/check sub-program,
001927*                called once per cart/order line.
001928*
001929***************************************************************
001930*     COPYBOOKS
001931*
001932*     BCTWCART - Cart-In working storage layout.
001933*     BCTWORDR - Order Master working storage layout.
001934*     BCTWITEM - Order Item working storage layout.
001935*
001936***************************************************************
001937*
001938 ENVIRONMENT DIVISION.
001939 CONFIGURATION SECTION.
001940 SPECIAL-NAMES.
001941     C01 IS TOP-OF-FORM.
001942 INPUT-OUTPUT SECTION.
001943 FILE-CONTROL.
001944*
001950     SELECT CART-IN
001960         ASSIGN TO CARTIN
001970         ORGANIZATION IS SEQUENTIAL
001980         FILE STATUS IS FS-CART-IN.
001990*
002000     SELECT ORDER-MASTER
002010         ASSIGN TO ORDRMSTR
002020         ORGANIZATION IS RELATIVE
002030         ACCESS MODE IS DYNAMIC
002040         RELATIVE KEY IS WS-ORDER-REL-KEY
002050         FILE STATUS IS FS-ORDER-MASTER.
002060*
002070     SELECT ORDER-ITEMS
002080         ASSIGN TO ORDRITEM
002090         ORGANIZATION IS RELATIVE
002100         ACCESS MODE IS DYNAMIC
002110         RELATIVE KEY IS WS-ITEM-REL-KEY
002120         FILE STATUS IS FS-ORDER-ITEMS.
002130*
002200 DATA DIVISION.
002300 FILE SECTION.
002310*
002311*
002312* CART-IN carries BCT-CART-ITEMS as an OCCURS DEPENDING ON table
002313* (1 to 40 occurrences of 27 bytes, over a 61-byte fixed portion
002314* - see BCTWCART), so the record is genuinely variable length,
002315* 88 to 1141 bytes, not a fixed 01-level.
002320 FD  CART-IN
002325     RECORD IS VARYING IN SIZE
002326         FROM 88 TO 1141 CHARACTERS
002327         DEPENDING ON BCT-CART-ITEM-COUNT.
002340 01  FD-CART-RECORD.
002350     COPY BCTWCART.
002360*
002370 FD  ORDER-MASTER
002380     RECORD CONTAINS 140 CHARACTERS.
002390 01  FD-ORDER-RECORD.
002400     COPY BCTWORDR.
002410*
002420 FD  ORDER-ITEMS
002430     RECORD CONTAINS 147 CHARACTERS.
002440 01  FD-ORDER-ITEM-RECORD.
002450     COPY BCTWITEM.
002460*
002500 WORKING-STORAGE SECTION.
002600*----------------------------------------------------------------*
002700* Run time (debug) information for this invocation                *
002800 01  WS-HEADER.
002810     03 WS-EYECATCHER            PIC X(16)
002820                                  VALUE 'BCT0XORD------WS'.
002830     03 WS-CALL-COUNT            PIC 9(7)      COMP.
002840     03 FILLER                   PIC X(08).
002850 01  WS-CURRENT-DATE-TIME.
002860     05  WS-CDT-DATE             PIC 9(8).
002870     05  WS-CDT-TIME             PIC 9(8).
002900*
003000 01  ERROR-MSG.
003010     05 EM-DATE                  PIC X(8)  VALUE SPACES.
003020     05 FILLER                   PIC X     VALUE SPACES.
003030     05 EM-TIME                  PIC X(6)  VALUE SPACES.
003040     05 FILLER                   PIC X(9)  VALUE ' BCT0XORD'.
003050     05 FILLER                   PIC X(11) VALUE ' ORDER-ID= '.
003060     05 EM-ORDER-ID              PIC X(24) VALUE SPACES.
003070     05 EM-DETAIL                PIC X(50) VALUE SPACES.
003080*
003100* File status groups                                              *
003200 01  FS-STATUS-GROUP.
003210     05  FS-CART-IN              PIC X(2).
003220         88  FS-CART-IN-OK           VALUE '00'.
003230         88  FS-CART-IN-EOF          VALUE '10'.
003240     05  FS-ORDER-MASTER         PIC X(2).
003250         88  FS-ORDER-MASTER-OK      VALUE '00'.
003260         88  FS-ORDER-MASTER-EOF     VALUE '10'.
003270     05  FS-ORDER-ITEMS          PIC X(2).
003280         88  FS-ORDER-ITEMS-OK       VALUE '00'.
003290         88  FS-ORDER-ITEMS-EOF      VALUE '10'.
003300*
003400* Relative-key work fields - the Order Master key and the first  *
003410* Order Items key assigned to an order ARE the posting sequence  *
003420* counters below, so no separate index is required to relate    *
003430* the two files (see BCTWORDR's BCT-ORDER-FIRST-ITEM-KEY).       *
003500 01  WS-ORDER-REL-KEY            PIC S9(8)     COMP.
003510 01  WS-ITEM-REL-KEY             PIC S9(8)     COMP.
003520 01  WS-SCAN-KEY                 PIC S9(8)     COMP.
003530 01  WS-NEXT-ORDER-KEY           PIC S9(8)     COMP VALUE 0.
003540 01  WS-NEXT-ITEM-KEY            PIC S9(8)     COMP VALUE 0.
003541*
003542* Alternate display view of the order sequence counter, kept for
003543* dump-reading purposes in the manner of the old eyecatcher work
003544* - this program's one required "alternate view" REDEFINES.
003545*
003550 01  WS-NEXT-ORDER-KEY-X REDEFINES WS-NEXT-ORDER-KEY
003560                              PIC X(4).
003600*
003700* Builder for the generated order identifier - BCT-ORDER-ID is  *
003710* populated with literal prefix 'ORD' plus an 8-digit sequence. *
003800 01  WS-ORDER-ID-BUILD.
003810     05  FILLER                  PIC X(3)  VALUE 'ORD'.
003820     05  WS-ORDER-ID-SEQ         PIC 9(8).
003830     05  FILLER                  PIC X(13) VALUE SPACES.
003900*
004000* Alternate numeric/alpha view of the error return code, in the  *
004010* style of the account-browse WS-WORK-EIBFN-X REDEFINES.         *
004100 01  WS-LAST-RETURN-CODE         PIC S9(4)     COMP.
004110 01  WS-LAST-RETURN-CODE-X REDEFINES WS-LAST-RETURN-CODE
004120                              PIC X(2).
004200*
004300* Run-date work area, used only to stamp the error message - a   *
004310* REDEFINES is carried here as it is throughout this suite.     *
004400 01  WS-RUN-DATE                 PIC 9(8).
004410 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
004420     05  WS-RUN-CCYY             PIC 9(4).
004430     05  WS-RUN-MM               PIC 9(2).
004440     05  WS-RUN-DD               PIC 9(2).
004500*
004600* Indicators                                                      *
004700 01  WS-FIRST-CALL-SW            PIC X(1)  VALUE 'Y'.
004710     88  WS-FIRST-CALL               VALUE 'Y'.
004720     88  WS-NOT-FIRST-CALL           VALUE 'N'.
004800 01  WS-CART-OK-SW               PIC X(1).
004810     88  WS-CART-IS-OK               VALUE 'Y'.
004820     88  WS-CART-IS-BAD              VALUE 'N'.
004900 01  WS-CART-ITEM-SUB            PIC S9(4)     COMP.
005000 01  WS-CARTS-PROCESSED          PIC S9(7)     COMP VALUE 0.
005010 01  WS-CARTS-REJECTED           PIC S9(7)     COMP VALUE 0.
005100*
005200* Working table for the items on the cart currently being        *
005210* validated and priced - filled in the validation pass, then     *
005220* re-walked in the posting pass once the whole cart has passed.  *
005300 01  WS-ITEM-WORK-TABLE.
005310     05  WS-ITEM-WORK OCCURS 40 TIMES INDEXED BY WS-ITEM-IDX.
005320         10  WS-ITEM-W-PRODUCT-ID     PIC X(24).
005330         10  WS-ITEM-W-PRODUCT-NAME   PIC X(100).
005340         10  WS-ITEM-W-QUANTITY       PIC S9(5)     COMP-3.
005350         10  WS-ITEM-W-UNIT-PRICE     PIC S9(7)V9(2) COMP-3.
005360         10  WS-ITEM-W-TOTAL-PRICE    PIC S9(7)V9(2) COMP-3.
005400*
005500* Interface area to BCT0XSTK - see that program's LINKAGE        *
005510* SECTION for the full description of this layout.               *
005600 01  WS-STOCK-REQUEST.
005610     05  WS-STK-FUNCTION          PIC X(8).
005620         88  WS-STK-CHECK              VALUE 'CHECK   '.
005630         88  WS-STK-DECREMENT          VALUE 'DECR    '.
005640         88  WS-STK-RESTORE            VALUE 'RESTORE '.
005650     05  WS-STK-PRODUCT-ID        PIC X(24).
005660     05  WS-STK-QUANTITY          PIC S9(5)     COMP-3.
005670     05  WS-STK-RETURN-CODE       PIC S9(4)     COMP.
005680         88  WS-STK-OK                 VALUE 0.
005690         88  WS-STK-INSUFFICIENT       VALUE 97.
005700         88  WS-STK-NOT-FOUND          VALUE 20.
005710         88  WS-STK-BAD-QUANTITY       VALUE 98.
005720     05  WS-STK-RET-PRODUCT-NAME  PIC X(100).
005730     05  WS-STK-RET-PRODUCT-PRICE PIC S9(7)V9(2) COMP-3.
005740     05  FILLER                   PIC X(10).
005800*
005900*----------------------------------------------------------------*
006000******************************************************************
006100*    L I N K A G E   S E C T I O N                                *
006200******************************************************************
006300 LINKAGE SECTION.
006400 01  LK-ORDER-REQUEST.
006410     05  LK-ORD-FUNCTION          PIC X(8).
006420         88  LK-FUNC-CHECKOUT          VALUE 'CHECKOUT'.
006430         88  LK-FUNC-STATUSUP          VALUE 'STATUSUP'.
006440     05  LK-ORD-ORDER-ID          PIC X(24).
006450     05  LK-ORD-NEW-STATUS        PIC X(10).
006460     05  LK-ORD-RETURN-CODE       PIC S9(4)     COMP.
006470         88  LK-ORD-OK                 VALUE 0.
006480         88  LK-ORD-EMPTY-CART         VALUE 90.
006490         88  LK-ORD-BAD-FUNCTION       VALUE 91.
006500         88  LK-ORD-ORDER-NOT-FOUND    VALUE 92.
006510         88  LK-ORD-BAD-STATUS         VALUE 93.
006520     05  LK-ORD-CARTS-PROCESSED   PIC S9(7)     COMP.
006530     05  LK-ORD-CARTS-REJECTED    PIC S9(7)     COMP.
006540     05  FILLER                   PIC X(10).
006600*
006700******************************************************************
006800*    P R O C E D U R E S                                         *
006900******************************************************************
007000 PROCEDURE DIVISION USING LK-ORDER-REQUEST.
007010*
007100 S-MAINLINE SECTION.
007110*
007200 S-010.
007210     ADD 1 TO WS-CALL-COUNT.
007220     SET LK-ORD-OK TO TRUE.
007300     EVALUATE TRUE
007310         WHEN LK-FUNC-CHECKOUT
007320             PERFORM A-CHECKOUT-THE-CART THRU A-CHECKOUT-THE-CART-EXIT
007330         WHEN LK-FUNC-STATUSUP
007340             PERFORM D-UPDATE-ORDER-STATUS
007350                     THRU D-UPDATE-ORDER-STATUS-EXIT
007360         WHEN OTHER
007370             SET LK-ORD-BAD-FUNCTION TO TRUE
007380     END-EVALUATE.
007400 S-900-EXIT.
007410     GOBACK.
007500*================================================================*
007600* A-CHECKOUT-THE-CART - drains CART-IN, posting one order per    *
007700*   cart that passes the stock-sufficiency check.                *
007800*================================================================*
007900 A-CHECKOUT-THE-CART.
008000     MOVE 0 TO WS-CARTS-PROCESSED WS-CARTS-REJECTED.
008100     OPEN INPUT  CART-IN.
008200     OPEN I-O    ORDER-MASTER.
008300     OPEN I-O    ORDER-ITEMS.
008400     READ CART-IN
008410         AT END SET FS-CART-IN-EOF TO TRUE
008420     END-READ.
008500     PERFORM A-020 THRU A-020-EXIT
008600         UNTIL FS-CART-IN-EOF.
008700     CLOSE CART-IN ORDER-MASTER ORDER-ITEMS.
008800     MOVE WS-CARTS-PROCESSED TO LK-ORD-CARTS-PROCESSED.
008900     MOVE WS-CARTS-REJECTED  TO LK-ORD-CARTS-REJECTED.
009000 A-CHECKOUT-THE-CART-EXIT.
009010     EXIT.
009100*
009200 A-020.
009300     PERFORM B-VALIDATE-AND-PRICE-CART
009400             THRU B-VALIDATE-AND-PRICE-CART-EXIT.
009500     IF  WS-CART-IS-OK
009600         PERFORM C-POST-THE-ORDER THRU C-POST-THE-ORDER-EXIT
009700         ADD 1 TO WS-CARTS-PROCESSED
009800     ELSE
009900         ADD 1 TO WS-CARTS-REJECTED
010000     END-IF.
010100     READ CART-IN
010110         AT END SET FS-CART-IN-EOF TO TRUE
010120     END-READ.
010200 A-020-EXIT.
010210     EXIT.
010300*================================================================*
010400* B-VALIDATE-AND-PRICE-CART - validation pass. Rejects an empty  *
010500*   cart outright; otherwise checks every line's stock           *
010600*   sufficiency BEFORE any line is decremented, which is what    *
010700*   makes the check all-or-nothing across the cart.              *
010800*================================================================*
010900 B-VALIDATE-AND-PRICE-CART.
011000     SET WS-CART-IS-OK TO TRUE.
011100     IF  BCT-CART-ITEM-COUNT IS NOT GREATER THAN 0
011200         SET WS-CART-IS-BAD TO TRUE
011210         MOVE ' EMPTY CART REJECTED' TO EM-DETAIL
011220         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
011300         GO TO B-VALIDATE-AND-PRICE-CART-EXIT
011400     END-IF.
011500     PERFORM B-010
011600         VARYING WS-CART-ITEM-SUB FROM 1 BY 1
011700         UNTIL WS-CART-ITEM-SUB > BCT-CART-ITEM-COUNT
011800            OR WS-CART-IS-BAD.
011900 B-VALIDATE-AND-PRICE-CART-EXIT.
012000     EXIT.
012100*
012200 B-010.
012300     MOVE BCT-CART-ITEM-PRODUCT-ID (WS-CART-ITEM-SUB)
012400         TO WS-STK-PRODUCT-ID.
012500     MOVE BCT-CART-ITEM-QUANTITY (WS-CART-ITEM-SUB)
012600         TO WS-STK-QUANTITY.
012700     SET WS-STK-CHECK TO TRUE.
012800     CALL 'BCT0XSTK' USING WS-STOCK-REQUEST.
012900     IF  NOT WS-STK-OK
013000         SET WS-CART-IS-BAD TO TRUE
013010         MOVE ' STOCK CHECK FAILED ON CART LINE' TO EM-DETAIL
013020         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
013100     ELSE
013200         SET WS-ITEM-IDX TO WS-CART-ITEM-SUB
013300         MOVE BCT-CART-ITEM-PRODUCT-ID (WS-CART-ITEM-SUB)
013400             TO WS-ITEM-W-PRODUCT-ID (WS-ITEM-IDX)
013500         MOVE WS-STK-RET-PRODUCT-NAME  TO WS-ITEM-W-PRODUCT-NAME (WS-ITEM-IDX)
013600         MOVE BCT-CART-ITEM-QUANTITY (WS-CART-ITEM-SUB)
013700             TO WS-ITEM-W-QUANTITY (WS-ITEM-IDX)
013800         MOVE WS-STK-RET-PRODUCT-PRICE TO WS-ITEM-W-UNIT-PRICE (WS-ITEM-IDX)
013900         COMPUTE WS-ITEM-W-TOTAL-PRICE (WS-ITEM-IDX) ROUNDED =
014000             WS-ITEM-W-UNIT-PRICE (WS-ITEM-IDX)
014100             * BCT-CART-ITEM-QUANTITY (WS-CART-ITEM-SUB)
014200     END-IF.
014300*================================================================*
014400* C-POST-THE-ORDER - posting pass. Decrements stock for every    *
014500*   line (now known sufficient for all of them), then writes the *
014600*   Order Master and its Order Items.                            *
014700*================================================================*
014800 C-POST-THE-ORDER.
014900     PERFORM C-010
015000         VARYING WS-CART-ITEM-SUB FROM 1 BY 1
015100         UNTIL WS-CART-ITEM-SUB > BCT-CART-ITEM-COUNT.
015200*
015300     ADD 1 TO WS-NEXT-ORDER-KEY.
015400     MOVE WS-NEXT-ORDER-KEY TO WS-ORDER-ID-SEQ WS-ORDER-REL-KEY.
015500     MOVE WS-ORDER-ID-BUILD         TO BCT-ORDER-ID.
015600     MOVE BCT-CART-CUSTOMER-ID      TO BCT-ORDER-CUSTOMER-ID.
015700     MOVE BCT-CART-PAYMENT-METHOD   TO BCT-ORDER-PAYMENT-METHOD.
015800     SET  BCT-ORDER-PAY-PAID        TO TRUE.
015900     SET  BCT-ORDER-PROCESSING      TO TRUE.
016000     MOVE BCT-CART-SUBTOTAL         TO BCT-ORDER-SUBTOTAL.
016100     COMPUTE BCT-ORDER-TAX ROUNDED = BCT-ORDER-SUBTOTAL * 0.10.
016200     MOVE 5.00                      TO BCT-ORDER-SHIPPING-COST.
016300     COMPUTE BCT-ORDER-TOTAL =
016400         BCT-ORDER-SUBTOTAL + BCT-ORDER-TAX + BCT-ORDER-SHIPPING-COST.
016500     MOVE BCT-CART-ITEM-COUNT       TO BCT-ORDER-ITEM-COUNT.
016600     MOVE WS-NEXT-ITEM-KEY          TO WS-SCAN-KEY.
016700     ADD 1                          TO WS-SCAN-KEY.
016800     MOVE WS-SCAN-KEY                TO BCT-ORDER-FIRST-ITEM-KEY.
016900     WRITE FD-ORDER-RECORD
017000         INVALID KEY
017010             MOVE ' WRITE FAILED ON ORDER MASTER' TO EM-DETAIL
017020             PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
017100     END-WRITE.
017200     PERFORM C-020
017300         VARYING WS-CART-ITEM-SUB FROM 1 BY 1
017400         UNTIL WS-CART-ITEM-SUB > BCT-CART-ITEM-COUNT.
017500 C-POST-THE-ORDER-EXIT.
017510     EXIT.
017600*
017700 C-010.
017800     MOVE BCT-CART-ITEM-PRODUCT-ID (WS-CART-ITEM-SUB)
017900         TO WS-STK-PRODUCT-ID.
018000     MOVE BCT-CART-ITEM-QUANTITY (WS-CART-ITEM-SUB)
018100         TO WS-STK-QUANTITY.
018200     SET WS-STK-DECREMENT TO TRUE.
018300     CALL 'BCT0XSTK' USING WS-STOCK-REQUEST.
018400*
018500 C-020.
018600     SET WS-ITEM-IDX TO WS-CART-ITEM-SUB.
018700     ADD 1 TO WS-NEXT-ITEM-KEY.
018800     MOVE WS-NEXT-ITEM-KEY        TO WS-ITEM-REL-KEY.
018900     MOVE WS-ITEM-W-PRODUCT-ID (WS-ITEM-IDX)   TO BCT-ITEM-PRODUCT-ID.
019000     MOVE WS-ITEM-W-PRODUCT-NAME (WS-ITEM-IDX) TO BCT-ITEM-PRODUCT-NAME.
019100     MOVE WS-ITEM-W-QUANTITY (WS-ITEM-IDX)     TO BCT-ITEM-QUANTITY.
019200     MOVE WS-ITEM-W-UNIT-PRICE (WS-ITEM-IDX)   TO BCT-ITEM-UNIT-PRICE.
019300     MOVE WS-ITEM-W-TOTAL-PRICE (WS-ITEM-IDX)  TO BCT-ITEM-TOTAL-PRICE.
019400     WRITE FD-ORDER-ITEM-RECORD
019500         INVALID KEY
019510             MOVE ' WRITE FAILED ON ORDER ITEMS' TO EM-DETAIL
019520             PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
019600     END-WRITE.
019700*================================================================*
019800* D-UPDATE-ORDER-STATUS - applies one status transition. Opens   *
019900*   the Order files on first use and leaves them open for        *
020000*   subsequent calls in the same run (see S-OPEN-IF-NEEDED).     *
020100*================================================================*
020200 D-UPDATE-ORDER-STATUS.
020210     PERFORM S-OPEN-IF-NEEDED THRU S-OPEN-IF-NEEDED-EXIT.
020300     PERFORM D-FIND-ORDER THRU D-FIND-ORDER-EXIT.
020400     IF  LK-ORD-ORDER-NOT-FOUND
020500         GO TO D-UPDATE-ORDER-STATUS-EXIT
020600     END-IF.
020700*
020800     IF  LK-ORD-NEW-STATUS NOT = 'PROCESSING' AND
020900         LK-ORD-NEW-STATUS NOT = 'SHIPPED'    AND
021000         LK-ORD-NEW-STATUS NOT = 'DELIVERED'  AND
021100         LK-ORD-NEW-STATUS NOT = 'CANCELLED'
021200         SET LK-ORD-BAD-STATUS TO TRUE
021210         MOVE ' INVALID STATUS REQUESTED' TO EM-DETAIL
021220         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
021300         GO TO D-UPDATE-ORDER-STATUS-EXIT
021400     END-IF.
021500*
021600     IF  LK-ORD-NEW-STATUS = 'CANCELLED'
021700     AND NOT BCT-ORDER-CANCELLED
021800         PERFORM D-RESTORE-ORDER-STOCK
021900                 THRU D-RESTORE-ORDER-STOCK-EXIT
022000     END-IF.
022100*
022200     MOVE LK-ORD-NEW-STATUS TO BCT-ORDER-STATUS.
022300     REWRITE FD-ORDER-RECORD
022400         INVALID KEY
022410             MOVE ' REWRITE FAILED ON STATUS UPDATE' TO EM-DETAIL
022420             PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
022500     END-REWRITE.
022600 D-UPDATE-ORDER-STATUS-EXIT.
022610     EXIT.
022700*
022800 D-FIND-ORDER.
022900     MOVE 1 TO WS-ORDER-REL-KEY.
023000     MOVE 0 TO WS-SCAN-KEY.
023010     SET  FS-ORDER-MASTER-OK TO TRUE.
023100     PERFORM D-FIND-ORDER-SCAN
023200         VARYING WS-SCAN-KEY FROM 1 BY 1
023300         UNTIL FS-ORDER-MASTER-EOF
023400            OR BCT-ORDER-ID EQUAL LK-ORD-ORDER-ID.
024100     IF  FS-ORDER-MASTER-EOF
024200     OR  BCT-ORDER-ID NOT EQUAL LK-ORD-ORDER-ID
024300         SET LK-ORD-ORDER-NOT-FOUND TO TRUE
024310         MOVE LK-ORD-ORDER-ID TO EM-ORDER-ID
024320         MOVE ' ORDER NOT FOUND' TO EM-DETAIL
024330         PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
024400     END-IF.
024500 D-FIND-ORDER-EXIT.
024510     EXIT.
024520*
024530 D-FIND-ORDER-SCAN.
024540     MOVE WS-SCAN-KEY TO WS-ORDER-REL-KEY.
024550     READ ORDER-MASTER
024560         INVALID KEY
024570             SET FS-ORDER-MASTER-EOF TO TRUE
024580     END-READ.
024590 D-FIND-ORDER-SCAN-EXIT.
024591     EXIT.
024600*
024700 D-RESTORE-ORDER-STOCK.
024800     MOVE BCT-ORDER-FIRST-ITEM-KEY TO WS-SCAN-KEY.
024900     PERFORM D-030
025000         VARYING WS-CART-ITEM-SUB FROM 1 BY 1
025100         UNTIL WS-CART-ITEM-SUB > BCT-ORDER-ITEM-COUNT.
025200 D-RESTORE-ORDER-STOCK-EXIT.
025210     EXIT.
025300*
025400 D-030.
025500     MOVE WS-SCAN-KEY TO WS-ITEM-REL-KEY.
025600     READ ORDER-ITEMS
025610         INVALID KEY
025620             MOVE ' ORDER ITEM READ FAILED ON RESTORE' TO EM-DETAIL
025630             PERFORM Z-WRITE-ERROR-MESSAGE THRU Z-WRITE-ERROR-MSG-EXIT
025640             GO TO D-030-EXIT
025700     END-READ.
025800     MOVE BCT-ITEM-PRODUCT-ID TO WS-STK-PRODUCT-ID.
025900     MOVE BCT-ITEM-QUANTITY   TO WS-STK-QUANTITY.
026000     SET WS-STK-RESTORE TO TRUE.
026100     CALL 'BCT0XSTK' USING WS-STOCK-REQUEST.
026200     ADD 1 TO WS-SCAN-KEY.
026300 D-030-EXIT.
026310     EXIT.
026400*================================================================*
026500* S-OPEN-IF-NEEDED - the status-update entry point may be called *
026600*   many times in one run (once per transaction); the Order      *
026700*   files are opened once and left open across calls.            *
026800*================================================================*
026900 S-OPEN-IF-NEEDED.
027000     IF  WS-FIRST-CALL
027100         OPEN I-O ORDER-MASTER
027200         OPEN I-O ORDER-ITEMS
027300         SET WS-NOT-FIRST-CALL TO TRUE
027400     END-IF.
027500 S-OPEN-IF-NEEDED-EXIT.
027510     EXIT.
027600*================================================================*
027700* Z-WRITE-ERROR-MESSAGE - logs a rejection to the run's          *
027800*   console/print output, in place of the old WRITEQ TD          *
027900*   QUEUE('CSMT') call.                                          *
028000*================================================================*
028100 Z-WRITE-ERROR-MESSAGE.
028200     ACCEPT WS-CDT-DATE FROM DATE YYYYMMDD.
028210     ACCEPT WS-CDT-TIME FROM TIME.
028220     MOVE WS-CDT-DATE TO EM-DATE.
028230     MOVE WS-CDT-TIME(1:6) TO EM-TIME.
028400     MOVE LK-ORD-RETURN-CODE TO WS-LAST-RETURN-CODE.
028500     DISPLAY ERROR-MSG.
028600 Z-WRITE-ERROR-MSG-EXIT.
028610     EXIT.
