000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwitem.cpy                                           *
000140*      Beauty Center batch suite - Order Item / Cart Item     *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* One occurrence of this group exists for every line item on a
000200* cart or an order. Carried forward from this shop's earlier
000210* stock-manager and order-dispatcher parameter layouts (item
000220* ref number / quantity requested), widened to carry the
000230* product name and priced amounts needed on the order master.
000250*
000260*      DATE      BY     REQUEST  REMARKS
000270*      --------  -----  -------  -------------------------------
000280*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000290*
000300     05  BCT-ITEM-ENTRY.
000310         10  BCT-ITEM-PRODUCT-ID          PIC X(24).
000320         10  BCT-ITEM-PRODUCT-NAME        PIC X(100).
000330         10  BCT-ITEM-QUANTITY            PIC S9(5)      COMP-3.
000340         10  BCT-ITEM-UNIT-PRICE          PIC S9(7)V9(2) COMP-3.
000350         10  BCT-ITEM-TOTAL-PRICE         PIC S9(7)V9(2) COMP-3.
000360         10  FILLER                       PIC X(10).
