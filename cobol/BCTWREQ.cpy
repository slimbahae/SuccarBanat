000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwreq.cpy                                            *
000140*      Beauty Center batch suite - Driver Request record      *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Sequential input to BCT0XCMN, the suite's controller. One
000200* record per order-status-update, balance movement, or gift
000210* card redeem/verify/purchase request for the run - this batch
000220* run has no logged-on user to carry the id for it, so the
000230* user (and admin, where applicable) id rides along in the
000240* record instead.
000260*
000270*      DATE      BY     REQUEST  REMARKS
000280*      --------  -----  -------  -------------------------------
000290*      110208    TDP    B40215   BEAUTY CENTER - BASE CONVERSION
000300*
000310     05  BCT-REQUEST-RECORD.
000320         10  BCT-REQ-TYPE                 PIC X(8).
000330             88  BCT-REQ-STATUSUP          VALUE 'STATUSUP'.
000340             88  BCT-REQ-CREDIT            VALUE 'CREDIT'.
000350             88  BCT-REQ-DEBIT             VALUE 'DEBIT'.
000360             88  BCT-REQ-ADMINADJ          VALUE 'ADMINADJ'.
000370             88  BCT-REQ-GCPURCH           VALUE 'GCPURCH'.
000380             88  BCT-REQ-GCREDEEM          VALUE 'GCREDEEM'.
000390             88  BCT-REQ-GCVERIFY          VALUE 'GCVERIFY'.
000400         10  BCT-REQ-USER-ID              PIC X(24).
000410         10  BCT-REQ-ORDER-ID             PIC X(24).
000420         10  BCT-REQ-NEW-STATUS           PIC X(10).
000430         10  BCT-REQ-AMOUNT               PIC S9(7)V9(2) COMP-3.
000440         10  BCT-REQ-DESCRIPTION          PIC X(255).
000450         10  BCT-REQ-ADMIN-ID             PIC X(24).
000460         10  BCT-REQ-GC-ID                PIC X(24).
000470         10  BCT-REQ-GC-TYPE              PIC X(10).
000480         10  BCT-REQ-GC-AMOUNT            PIC S9(7)V9(2) COMP-3.
000490         10  BCT-REQ-GC-PURCHASE-DATE     PIC X(8).
000500         10  FILLER                       PIC X(15).
