000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwprod.cpy                                           *
000140*      Beauty Center batch suite - Product Master record      *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* The layout of the Product Master is placed in a copy book as
000200* a matter of convenience, in the style of the account/catalog
000210* record layouts used elsewhere in this suite. It is used by
000220* the pricing program (BCT0XPRD) and by the stock manager
000230* sub-program (BCT0XSTK).
000240*
000250*      DATE      BY     REQUEST  REMARKS
000260*      --------  -----  -------  -------------------------------
000270*      030798    LMN    B31177   EXMPCAT catalog carried forward
000280*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000290*      040924    TDP    B42260   add discount window fields
000300*
000310     05  BCT-PROD-RECORD.
000320*
000330* The product identifier is the Primary Record Identifier for
000340* random access of the Product Master.
000350*
000360         10  BCT-PROD-ID                 PIC X(24).
000370         10  BCT-PROD-NAME                PIC X(100).
000380*
000390* List price and on-hand quantity, carried forward from the
000400* old catalog WS-COST/WS-IN-STOCK fields.
000410*
000420         10  BCT-PROD-PRICE               PIC S9(7)V9(2) COMP-3.
000430         10  BCT-PROD-STOCK-QTY           PIC S9(7)      COMP-3.
000440*
000450* Percentage discount window. All three fields must be present
000460* and the run date must fall strictly between START and END for
000470* the discount to be treated as ACTIVE - see BCT0XPRD.
000480*
000490         10  BCT-PROD-DISCOUNT-PCT        PIC S9(3)V9(2) COMP-3.
000500         10  BCT-PROD-DISCOUNT-START      PIC X(8).
000510         10  BCT-PROD-DISCOUNT-END        PIC X(8).
000520*
000530* Redefinition of the discount window as a single group for the
000540* date-window classification logic in BCT0XPRD.
000550*
000560         10  BCT-PROD-WINDOW REDEFINES BCT-PROD-DISCOUNT-START.
000570             15  BCT-PROD-WIN-CCYY        PIC 9(4).
000580             15  BCT-PROD-WIN-MM          PIC 9(2).
000590             15  BCT-PROD-WIN-DD          PIC 9(2).
000600*
000610         10  FILLER                       PIC X(18).
000620*
000630* Indicates whether the discount fields above were ever set up
000640* for this product - distinguishes "no discount at all" from
000650* "discount percentage of zero".
000660*
000670         10  BCT-PROD-DISCOUNT-PRESENT    PIC X(1).
000680             88  BCT-PROD-HAS-DISCOUNT     VALUE 'Y'.
000690             88  BCT-PROD-NO-DISCOUNT      VALUE 'N'.
000700*
000710         10  FILLER                       PIC X(09).
