000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BCT0XRPT.
000300 AUTHOR.        R J GARCIA.
000310 INSTALLATION.  BEAUTY CENTER DP - BATCH SYSTEMS.
000320 DATE-WRITTEN.  APRIL 1991.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000341*
000342*-------------------------------------------------------------*
000343*                                                             *
000344*               @BANNER_START@                                *
000345*      bct0xrpt.cbl                                           *
000346*      Beauty Center DP - Balance Transaction Audit Report    *
000347*                                                              *
000348*               @BANNER_END@                                  *
000349*
000361***************************************************************
000362*    DESCRIPTION
000370*
000400* Reads the Balance Transaction Log end to end, after it has
000500* been fully posted by a BCT0XBAL run, and prints one line per
000600* transaction (USER-ID, TYPE, AMOUNT, BEFORE, AFTER) plus a
000700* trailer of the count of transactions posted and the net
000800* amount moved for the run - the ledger itself is the source,
000900* so this program never opens it for anything but sequential
001000* INPUT.
001100*
001891***************************************************************
001892*     AMENDMENT HISTORY
001893*
001894*      DATE         AUTHOR          TICKET     DESCRIPTION
001895*      --------     -------------   ---------  -----------------
001896*      910418       R J GARCIA      B40215     BASE - NEW PROGRAM
001897*      970925       R J GARCIA      B41177     Y2K - CCYYMMDD dates
001898*      040924       T D PEREZ       B42260     final trim pass
001915*
001916***************************************************************
001917*     FILES
001918*
001919*     BALANCE-TXN-LOG  - sequential, input, the posted ledger.
001920*     BALANCE-RPT-OUT  - sequential, output, the audit report.
001921*
001922***************************************************************
001923*     COPYBOOKS
001924*
001925*     BCTWTXN - Balance Transaction Log working storage layout.
001926*
001927***************************************************************
001928*
001929 ENVIRONMENT DIVISION.
001930 CONFIGURATION SECTION.
001931 SPECIAL-NAMES.
001932     C01 IS TOP-OF-FORM.
001933 INPUT-OUTPUT SECTION.
001934 FILE-CONTROL.
001935*
001940     SELECT BALANCE-TXN-LOG
001950         ASSIGN TO BALTXLOG
001960         ORGANIZATION IS SEQUENTIAL
001970         FILE STATUS IS FS-TXN-LOG.
001980*
001990     SELECT BALANCE-RPT-OUT
002000         ASSIGN TO BALRPT
002010         ORGANIZATION IS SEQUENTIAL
002020         FILE STATUS IS FS-BAL-RPT.
002030*
002100 DATA DIVISION.
002200 FILE SECTION.
002210*
002220 FD  BALANCE-TXN-LOG
002230     RECORD CONTAINS 371 CHARACTERS.
002240 01  FD-TXN-RECORD.
002250     COPY BCTWTXN.
002260*
002270 FD  BALANCE-RPT-OUT
002280     RECORD CONTAINS 132 CHARACTERS.
002290 01  FD-RPT-LINE                     PIC X(132).
002300*
002400 WORKING-STORAGE SECTION.
002500*----------------------------------------------------------------*
002600 01  WS-HEADER.
002610     03 WS-EYECATCHER            PIC X(16)
002620                                  VALUE 'BCT0XRPT------WS'.
002630     03 WS-LINES-READ            PIC 9(7)      COMP.
002640     03 FILLER                   PIC X(08).
002700*
002800 01  FS-STATUS-GROUP.
002810     05  FS-TXN-LOG              PIC X(2).
002820         88  FS-TXN-LOG-OK           VALUE '00'.
002830         88  FS-TXN-LOG-EOF          VALUE '10'.
002840     05  FS-BAL-RPT              PIC X(2).
002850         88  FS-BAL-RPT-OK           VALUE '00'.
002860     05  FILLER                  PIC X(04).
002900*
003000* Run date, used only in the report heading - broken out CCYY/
003100* MM/DD the same way the pricing and balance programs break out
003200* their own run dates.
003300*
003400 01  WS-TODAY                    PIC 9(8).
003410 01  WS-TODAY-X REDEFINES WS-TODAY.
003420     05  WS-TODAY-CCYY           PIC 9(4).
003430     05  WS-TODAY-MM             PIC 9(2).
003440     05  WS-TODAY-DD             PIC 9(2).
003500*
003600* Run control totals - count of transactions posted, and the
003700* net amount moved (credits minus debits) for the run.
003800*
003900 01  WS-TXN-COUNT                PIC S9(7)     COMP    VALUE 0.
004000 01  WS-CREDIT-COUNT             PIC S9(7)     COMP    VALUE 0.
004100 01  WS-DEBIT-COUNT              PIC S9(7)     COMP    VALUE 0.
004200 01  WS-CREDIT-TOTAL             PIC S9(7)V9(2) COMP-3 VALUE 0.
004300 01  WS-DEBIT-TOTAL              PIC S9(7)V9(2) COMP-3 VALUE 0.
004400 01  WS-NET-AMOUNT               PIC S9(7)V9(2) COMP-3 VALUE 0.
004500*
004600* One print buffer, two REDEFINED views - the detail line columns
004700* and the trailer line columns never print at the same time, so
004800* they share the one 132-byte record the way the shop has always
004900* shared a single print area across a program's report sections.
005000*
005100 01  WS-PRINT-LINE               PIC X(132).
005200*
005300 01  WS-PL-DETAIL REDEFINES WS-PRINT-LINE.
005310     05  WS-PLD-USER-ID          PIC X(24).
005320     05  FILLER                  PIC X(1)  VALUE SPACE.
005330     05  WS-PLD-TYPE             PIC X(10).
005340     05  FILLER                  PIC X(1)  VALUE SPACE.
005350     05  WS-PLD-AMOUNT           PIC -(6)9.99.
005360     05  FILLER                  PIC X(1)  VALUE SPACE.
005370     05  WS-PLD-BEFORE           PIC -(6)9.99.
005380     05  FILLER                  PIC X(1)  VALUE SPACE.
005390     05  WS-PLD-AFTER            PIC -(6)9.99.
005400     05  FILLER                  PIC X(57) VALUE SPACES.
005500*
005600 01  WS-PL-TRAILER REDEFINES WS-PRINT-LINE.
005610     05  WS-PLT-LABEL            PIC X(30).
005620     05  FILLER                  PIC X(1)  VALUE SPACE.
005630     05  WS-PLT-VALUE            PIC Z(7)9.99-.
005640     05  FILLER                  PIC X(93) VALUE SPACES.
005700*
005800*----------------------------------------------------------------*
005900 LINKAGE SECTION.
006000*
006100******************************************************************
006200*    P R O C E D U R E S                                         *
006300******************************************************************
006400 PROCEDURE DIVISION.
006410*
006500 S-MAINLINE SECTION.
006510*
006600 S-010.
006700     OPEN INPUT  BALANCE-TXN-LOG.
006800     OPEN OUTPUT BALANCE-RPT-OUT.
006900     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
007000     PERFORM S-020-WRITE-HEADING THRU S-020-WRITE-HEADING-EXIT.
007100     READ BALANCE-TXN-LOG
007200         AT END
007300             SET FS-TXN-LOG-EOF TO TRUE
007400     END-READ.
007500     PERFORM S-030 THRU S-030-EXIT
007600         UNTIL FS-TXN-LOG-EOF.
007700     PERFORM S-040-WRITE-TRAILER THRU S-040-WRITE-TRAILER-EXIT.
007800     CLOSE BALANCE-TXN-LOG
007900           BALANCE-RPT-OUT.
008000     GOBACK.
008100*
008200 S-020-WRITE-HEADING.
008300     MOVE SPACES             TO WS-PRINT-LINE.
008310     STRING 'BALANCE TRANSACTION AUDIT REPORT    RUN DATE '
008320         WS-TODAY-MM   '/'
008330         WS-TODAY-DD   '/'
008340         WS-TODAY-CCYY
008350         DELIMITED BY SIZE INTO WS-PRINT-LINE.
008360     WRITE FD-RPT-LINE FROM WS-PRINT-LINE.
008400     MOVE SPACES TO WS-PRINT-LINE.
008500     WRITE FD-RPT-LINE FROM WS-PRINT-LINE.
008600 S-020-WRITE-HEADING-EXIT.
008610     EXIT.
008700*
008800 S-030.
008900     ADD 1 TO WS-LINES-READ WS-TXN-COUNT.
009000     PERFORM S-035-WRITE-DETAIL THRU S-035-WRITE-DETAIL-EXIT.
009100     IF  BCT-TXN-CREDIT
009200         ADD 1             TO WS-CREDIT-COUNT
009300         ADD BCT-TXN-AMOUNT TO WS-CREDIT-TOTAL
009400         ADD BCT-TXN-AMOUNT TO WS-NET-AMOUNT
009500     ELSE
009600         ADD 1             TO WS-DEBIT-COUNT
009700         ADD BCT-TXN-AMOUNT TO WS-DEBIT-TOTAL
009800         SUBTRACT BCT-TXN-AMOUNT FROM WS-NET-AMOUNT
009900     END-IF.
010000     READ BALANCE-TXN-LOG
010100         AT END
010200             SET FS-TXN-LOG-EOF TO TRUE
010300     END-READ.
010400 S-030-EXIT.
010410     EXIT.
010500*
010600 S-035-WRITE-DETAIL.
010700     MOVE SPACES              TO WS-PRINT-LINE.
010800     MOVE BCT-TXN-USER-ID      TO WS-PLD-USER-ID.
010900     MOVE BCT-TXN-TYPE         TO WS-PLD-TYPE.
011000     MOVE BCT-TXN-AMOUNT       TO WS-PLD-AMOUNT.
011100     MOVE BCT-TXN-BALANCE-BEFORE TO WS-PLD-BEFORE.
011200     MOVE BCT-TXN-BALANCE-AFTER  TO WS-PLD-AFTER.
011300     WRITE FD-RPT-LINE FROM WS-PRINT-LINE.
011400 S-035-WRITE-DETAIL-EXIT.
011410     EXIT.
011500*
011600 S-040-WRITE-TRAILER.
011700     MOVE SPACES                       TO WS-PRINT-LINE.
011800     WRITE FD-RPT-LINE FROM WS-PRINT-LINE.
011900     MOVE 'TOTAL TRANSACTIONS POSTED:   ' TO WS-PLT-LABEL.
012000     MOVE WS-TXN-COUNT                  TO WS-PLT-VALUE.
012100     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
012200     MOVE 'TOTAL CREDITS POSTED:        ' TO WS-PLT-LABEL.
012300     MOVE WS-CREDIT-COUNT                TO WS-PLT-VALUE.
012400     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
012500     MOVE 'TOTAL DEBITS POSTED:         ' TO WS-PLT-LABEL.
012600     MOVE WS-DEBIT-COUNT                  TO WS-PLT-VALUE.
012700     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
012800     MOVE 'TOTAL CREDIT AMOUNT:         ' TO WS-PLT-LABEL.
012900     MOVE WS-CREDIT-TOTAL                 TO WS-PLT-VALUE.
013000     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
013100     MOVE 'TOTAL DEBIT AMOUNT:          ' TO WS-PLT-LABEL.
013200     MOVE WS-DEBIT-TOTAL                  TO WS-PLT-VALUE.
013300     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
013400     MOVE 'NET AMOUNT MOVED IN RUN:     ' TO WS-PLT-LABEL.
013500     MOVE WS-NET-AMOUNT                   TO WS-PLT-VALUE.
013600     WRITE FD-RPT-LINE FROM WS-PL-TRAILER.
013700 S-040-WRITE-TRAILER-EXIT.
013710     EXIT.
