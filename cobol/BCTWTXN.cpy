000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwtxn.cpy                                            *
000140*      Beauty Center batch suite - Balance Transaction record *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* One record per balance movement (credit, debit, admin
000200* adjustment, gift-card redemption credit, gift-card payment
000210* debit), written append-only to the Balance Transaction Log by
000220* BCT0XBAL. Carries before/after balance for audit.
000230*
000240*      DATE      BY     REQUEST  REMARKS
000250*      --------  -----  -------  -------------------------------
000260*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000270*      040924    TDP    B42260   split out of bctwbal
000280*
000290     05  BCT-TXN-RECORD.
000300         10  BCT-TXN-USER-ID              PIC X(24).
000310         10  BCT-TXN-TYPE                 PIC X(10).
000320             88  BCT-TXN-CREDIT            VALUE 'CREDIT'.
000330             88  BCT-TXN-DEBIT             VALUE 'DEBIT'.
000340         10  BCT-TXN-AMOUNT               PIC S9(7)V9(2) COMP-3.
000350         10  BCT-TXN-BALANCE-BEFORE       PIC S9(7)V9(2) COMP-3.
000360         10  BCT-TXN-BALANCE-AFTER        PIC S9(7)V9(2) COMP-3.
000370         10  BCT-TXN-DESCRIPTION          PIC X(255).
000380         10  BCT-TXN-STATUS               PIC X(10).
000390             88  BCT-TXN-COMPLETED         VALUE 'COMPLETED'.
000400         10  BCT-TXN-ORDER-ID             PIC X(24).
000410         10  BCT-TXN-ADMIN-ID             PIC X(24).
000420         10  FILLER                       PIC X(09).
