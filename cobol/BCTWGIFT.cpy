000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      bctwgift.cpy                                           *
000140*      Beauty Center batch suite - Gift Card Master record    *
000150*               @BANNER_END@                                  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Gift card master, RELATIVE keyed access by GC-ID. Folds in
000200* the attempt-counter/lock group from bctwlock in the same way
000210* the old account record folded in its lock timestamp fields.
000220*
000230*      DATE      BY     REQUEST  REMARKS
000240*      --------  -----  -------  -------------------------------
000250*      111123    RJG    B40215   BEAUTY CENTER - BASE CONVERSION
000260*
000270     05  BCT-GIFT-CARD-RECORD.
000280*
000290* The gift card identifier is the Primary Record Identifier for
000300* the Gift Card Master.
000310*
000320         10  BCT-GC-ID                    PIC X(24).
000330         10  BCT-GC-TYPE                  PIC X(10).
000340             88  BCT-GC-BALANCE-TYPE        VALUE 'BALANCE'.
000350             88  BCT-GC-SERVICE-TYPE        VALUE 'SERVICE'.
000360         10  BCT-GC-AMOUNT                PIC S9(7)V9(2) COMP-3.
000370         10  BCT-GC-STATUS                PIC X(10).
000380             88  BCT-GC-ACTIVE             VALUE 'ACTIVE'.
000390             88  BCT-GC-REDEEMED           VALUE 'REDEEMED'.
000400             88  BCT-GC-EXPIRED            VALUE 'EXPIRED'.
000410         10  BCT-GC-PURCHASE-DATE         PIC X(8).
000420         10  BCT-GC-EXPIRATION-DATE       PIC X(8).
000430*
000440* Redefinition of the expiration date as a numeric group, used
000450* by the calendar-month-arithmetic paragraph in BCT0XBAL and by
000460* the expiration-sweep comparison against today's run date.
000470*
000480         10  BCT-GC-EXPIRY REDEFINES BCT-GC-EXPIRATION-DATE.
000490             15  BCT-GC-EXP-CCYY           PIC 9(4).
000500             15  BCT-GC-EXP-MM             PIC 9(2).
000510             15  BCT-GC-EXP-DD             PIC 9(2).
000520*
000530         10  FILLER                       PIC X(36).
000540         COPY BCTWLOCK.
000550         10  FILLER                       PIC X(13).
